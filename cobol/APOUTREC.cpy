000100******************************************************************
000200*    COPYBOOK    -  APOUTREC
000300*    AUTHOR      -  JON SAYLES
000400*    INSTALLATION-  COBOL DEVELOPMENT CENTER
000500*    REMARKS     -  APPOINTMENT OUTCOME RECORD.  BUILT BY APPTPROC
000600*                   WHEN A DOCTOR CLOSES OUT AN APPOINTMENT.  THE
000700*                   THREE ID FIELDS ARE COPIED VERBATIM FROM THE
000800*                   APPOINTMENT-REC THE OUTCOME WAS CUT AGAINST.
000900******************************************************************
001000*    CHANGE LOG
001100*    06/02/94  JS  ORIGINAL LAYOUT
001200*    09/28/97  JS  WIDENED CONSULTATION-NOTES FROM X(30) TO X(50)
001300*                  AFTER NURSING COMPLAINED NOTES WERE TRUNCATED
001400*    12/07/98  RFT TICKET HMS-0114 - Y2K REVIEW, NO DATE FIELDS
001500*                  PRESENT IN THIS RECORD, NO CHANGE REQUIRED
001600*    03/15/08  PDW TICKET HMS-0271 - NO FUNCTIONAL CHANGE, ADDED
001700*                  FILLER PAD TO MATCH THE SHOP RECORD STANDARD
001800******************************************************************
001900 01  APPT-OUTCOME-REC.
002000     05  OUT-APPOINTMENT-ID      PIC X(10).
002100     05  FILLER                  PIC X(01).
002200     05  OUT-PATIENT-ID          PIC X(10).
002300     05  FILLER                  PIC X(01).
002400     05  OUT-DOCTOR-ID           PIC X(10).
002500     05  FILLER                  PIC X(01).
002600     05  OUT-SERVICE-TYPE        PIC X(20).
002700     05  FILLER                  PIC X(01).
002800     05  OUT-CONSULTATION-NOTES  PIC X(50).
002900     05  FILLER                  PIC X(06).
