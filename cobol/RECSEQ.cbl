000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RECSEQ.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/14/93.
000700 DATE-COMPILED. 11/14/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS THE HMS RECORD-STORE SEQUENCE
001300*          GENERATOR.  IT HOLDS A SINGLE COUNTER THAT STARTS AT
001400*          ZERO AND IS BUMPED BY ONE EACH TIME ANY HMS PROGRAM
001500*          CALLS IT DURING THE RUN, REGARDLESS OF WHAT KIND OF
001600*          RECORD IS BEING NUMBERED.  BECAUSE THIS PROGRAM IS
001700*          NOT INITIAL, THE COUNTER SURVIVES FROM CALL TO CALL
001800*          FOR THE LIFE OF THE RUN UNIT - DO NOT CALL THIS FROM
001900*          MORE THAN ONE JOB STEP AND EXPECT CONTINUITY.
002000*
002100******************************************************************
002200*    CHANGE LOG
002300*    11/14/93  JS  ORIGINAL SUBPROGRAM, PULLED OUT OF REPLPROC SO
002400*                  A FUTURE RECORD TYPE COULD SHARE THE SAME
002500*                  COUNTER WITHOUT DUPLICATING THE LOGIC
002600*    12/07/98  RFT TICKET HMS-0114 - Y2K REVIEW, NO DATE FIELDS
002700*                  IN THIS SUBPROGRAM, NO CHANGE REQUIRED
002800******************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 INPUT-OUTPUT SECTION.
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900 WORKING-STORAGE SECTION.
004000 01  WS-NEXT-RECORD-ID           PIC 9(9) COMP VALUE ZERO.
004100
004200 LINKAGE SECTION.
004300 01  RECSEQ-NEXT-ID              PIC 9(9).
004400 01  RETURN-CD                   PIC 9(4) COMP.
004500
004600 PROCEDURE DIVISION USING RECSEQ-NEXT-ID, RETURN-CD.
004700 100-NEXT-SEQUENCE-NBR.
004800*    COUNTER STARTS AT ZERO - THE ID HANDED BACK IS THE CURRENT
004900*    COUNTER VALUE, THEN THE COUNTER IS BUMPED FOR THE NEXT CALL
005000     MOVE WS-NEXT-RECORD-ID TO RECSEQ-NEXT-ID.
005100     ADD 1 TO WS-NEXT-RECORD-ID.
005200
005300     MOVE ZERO TO RETURN-CD.
005400     GOBACK.
