000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HMSLIST.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/07/96.
000700 DATE-COMPILED. 03/07/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PRODUCES THE ADMINISTRATOR'S FOUR
001300*          STANDING LISTINGS - MEDICINE INVENTORY STATUS, THE
001400*          REPLENISHMENT REQUEST REGISTER, THE APPOINTMENT
001500*          REGISTER, AND THE STAFF ROSTER.  THE ROSTER MAY BE
001600*          RUN UNFILTERED OR FILTERED BY GENDER, AGE RANGE, OR
001700*          A SINGLE ROLE, DRIVEN BY A ONE-CARD FILTER REQUEST.
001800*          THE STAFF FILE IS ECHOED BACK OUT UNCHANGED - THIS
001900*          PROGRAM DOES NOT MAINTAIN THE ROSTER, IT ONLY READS
002000*          AND REPORTS IT.
002100*
002200******************************************************************
002300         INPUT FILE                -   HMS.MEDMSTR
002400         INPUT FILE                -   HMS.REPLREQ
002500         INPUT FILE                -   HMS.APPTMSTR
002600         INPUT FILE                -   HMS.STAFFREC (OLD)
002700         INPUT FILE                -   HMS.FILTCARD
002800         OUTPUT FILE PRODUCED      -   HMS.HMSRPT
002900         OUTPUT FILE PRODUCED      -   HMS.STAFFREC (NEW)
003000         DUMP FILE                 -   SYSOUT
003100******************************************************************
003200*    CHANGE LOG
003300*    03/07/96  JS  ORIGINAL PROGRAM - STAFF ROSTER ONLY
003400*    11/02/96  JS  ADDED THE MEDICINE INVENTORY LISTING
003500*    04/18/97  JS  ADDED THE REPLENISHMENT REGISTER AND THE
003600*                  APPOINTMENT REGISTER TO THE SAME STEP SO THE
003700*                  ADMINISTRATOR GETS ALL FOUR REPORTS TOGETHER
003800*    12/07/98  RFT TICKET HMS-0114 - Y2K REVIEW, NO DATE FIELDS
003900*                  IN THIS PROGRAM, NO CHANGE REQUIRED
004000*    02/02/10  PDW TICKET HMS-0301 - ADDED GENDER, AGE-RANGE AND
004100*                  ROLE FILTERS TO THE ROSTER, DRIVEN BY A CARD
004200*                  INSTEAD OF A SCREEN PROMPT
004300*    06/14/11  RFT TICKET HMS-0315 - CODING STANDARDS AUDIT MOVED
004400*                  THE PAGE-LINE COUNTER AND THE MEDCLSFY RETURN
004500*                  CODE OFF THE 01 LEVEL AND BACK TO 77-LEVEL
004600*                  ITEMS PER SHOP CONVENTION
004700*    09/02/11  RFT TICKET HMS-0322 - GENDER FILTER WAS A CASE
004800*                  SENSITIVE COMPARE, SO A CARD PUNCHED "male"
004900*                  MISSED ROWS STORED "Male" - NOW FOLDS BOTH
005000*                  SIDES TO UPPER CASE FIRST
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     UPSI-0 IS HMSLIST-TEST-SW.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400       ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT MEDFILE
006700     ASSIGN TO UT-S-MEDFILE
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS MFCODE.
007000
007100     SELECT REPLFILE
007200     ASSIGN TO UT-S-REPLFIL
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS RFCODE.
007500
007600     SELECT APPTFILE
007700     ASSIGN TO UT-S-APPTFIL
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS AFCODE.
008000
008100     SELECT STAFFILE-IN
008200     ASSIGN TO UT-S-STAFILI
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS IFCODE.
008500
008600     SELECT FILTCARD-FILE
008700     ASSIGN TO UT-S-FILTCRD
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS TFCODE.
009000
009100     SELECT STAFFILE-OUT
009200     ASSIGN TO UT-S-STAFILO
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS OFCODE.
009500
009600     SELECT HMSRPT
009700     ASSIGN TO UT-S-HMSRPT
009800       ORGANIZATION IS SEQUENTIAL.
009900
010000 DATA DIVISION.
010100 FILE SECTION.
010200 FD  SYSOUT
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 80 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS SYSOUT-REC.
010800 01  SYSOUT-REC                  PIC X(80).
010900
011000 FD  MEDFILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS MEDFILE-REC.
011500 01  MEDFILE-REC                 PIC X(40).
011600
011700 FD  REPLFILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS REPLFILE-REC.
012200 01  REPLFILE-REC                PIC X(44).
012300
012400 FD  APPTFILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS APPTFILE-REC.
012900 01  APPTFILE-REC                PIC X(52).
013000
013100 FD  STAFFILE-IN
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS STAFFILE-IN-REC.
013600 01  STAFFILE-IN-REC             PIC X(50).
013700
013800****** ONE-CARD REQUEST NAMING THE ROSTER FILTER FOR THIS RUN
013900 FD  FILTCARD-FILE
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS FILTCARD-REC.
014400 01  FILTCARD-REC                PIC X(30).
014500 01  FILTCARD-REC-R REDEFINES FILTCARD-REC.
014600     05  FC-FILTER-TYPE          PIC X(04).
014700         88  FC-NO-FILTER        VALUE "NONE".
014800         88  FC-GENDER-FILTER    VALUE "GEN ".
014900         88  FC-AGE-FILTER       VALUE "AGE ".
015000         88  FC-ROLE-FILTER      VALUE "ROLE".
015100     05  FILLER                  PIC X(01).
015200     05  FC-GENDER-VALUE         PIC X(06).
015300     05  FC-AGE-LOW              PIC 9(03).
015400     05  FC-AGE-HIGH             PIC 9(03).
015500     05  FC-ROLE-VALUE           PIC X(15).
015600
015700 FD  STAFFILE-OUT
015800     RECORDING MODE IS F
015900     LABEL RECORDS ARE STANDARD
016000     BLOCK CONTAINS 0 RECORDS
016100     DATA RECORD IS STAFFILE-OUT-REC.
016200 01  STAFFILE-OUT-REC            PIC X(50).
016300
016400 FD  HMSRPT
016500     RECORDING MODE IS F
016600     LABEL RECORDS ARE STANDARD
016700     RECORD CONTAINS 132 CHARACTERS
016800     BLOCK CONTAINS 0 RECORDS
016900     DATA RECORD IS RPT-REC.
017000 01  RPT-REC                     PIC X(132).
017100
017200 WORKING-STORAGE SECTION.
017300 01  FILE-STATUS-CODES.
017400     05  MFCODE                  PIC X(2).
017500     05  RFCODE                  PIC X(2).
017600     05  AFCODE                  PIC X(2).
017700     05  IFCODE                  PIC X(2).
017800     05  TFCODE                  PIC X(2).
017900     05  OFCODE                  PIC X(2).
018000
018100 77  WS-LINES                    PIC 9(02) VALUE 99.
018200
018300 01  WS-DATE                     PIC 9(06).
018400 01  WS-DATE-R REDEFINES WS-DATE.
018500     05  WS-DATE-YY              PIC 9(02).
018600     05  WS-DATE-MM              PIC 9(02).
018700     05  WS-DATE-DD              PIC 9(02).
018800
018900 01  COUNTERS-AND-ACCUMULATORS.
019000     05  MED-TABLE-COUNT         PIC S9(4) COMP VALUE ZERO.
019100     05  REPL-TABLE-COUNT        PIC S9(4) COMP VALUE ZERO.
019200     05  APPT-TABLE-COUNT        PIC S9(4) COMP VALUE ZERO.
019300     05  STAFF-TABLE-COUNT       PIC S9(4) COMP VALUE ZERO.
019400     05  MED-SUB                 PIC S9(4) COMP VALUE ZERO.
019500     05  REPL-SUB                PIC S9(4) COMP VALUE ZERO.
019600     05  APPT-SUB                PIC S9(4) COMP VALUE ZERO.
019700     05  STAFF-SUB               PIC S9(4) COMP VALUE ZERO.
019800     05  RPT-LINE-NBR            PIC S9(4) COMP VALUE ZERO.
019900
020000 01  MEDICINE-TABLE.
020100     05  MED-TABLE-ROW OCCURS 500 TIMES.
020200         10  MT-NAME             PIC X(20).
020300         10  MT-CURRENT-STOCK    PIC 9(07).
020400         10  MT-ALERT-THRESHOLD  PIC 9(07).
020500
020600 01  REQUEST-TABLE.
020700     05  REPL-TABLE-ROW OCCURS 2000 TIMES.
020800         10  RQ-MEDICINE-NAME    PIC X(20).
020900         10  RQ-QUANTITY         PIC 9(07).
021000         10  RQ-STATUS           PIC X(10).
021100
021200 01  APPOINTMENT-TABLE.
021300     05  APPT-TABLE-ROW OCCURS 2000 TIMES.
021400         10  AT-DATE-TIME        PIC X(16).
021500         10  AT-PATIENT-ID       PIC X(10).
021600         10  AT-DOCTOR-ID        PIC X(10).
021700         10  AT-STATUS           PIC X(12).
021800
021900*    LOADED IN WHATEVER ORDER THE ROSTER FILE CARRIES THEM -
022000*    600-STAFF-ROSTER MAKES THREE PASSES OVER THIS TABLE (DOCTORS,
022100*    THEN PHARMACISTS, THEN ADMINISTRATORS) SO THE PRINTED REPORT
022200*    IS ALWAYS IN ROLE ORDER REGARDLESS OF FILE ORDER
022300 01  STAFF-TABLE.
022400     05  STAFF-TABLE-ROW OCCURS 1000 TIMES.
022500         10  ST-HOSPITAL-ID      PIC X(10).
022600         10  ST-NAME             PIC X(20).
022700         10  ST-ROLE             PIC X(15).
022800         10  ST-GENDER           PIC X(06).
022900         10  ST-AGE              PIC 9(03).
023000
023100 01  RPT-DETAIL-LINE.
023200     05  RD-SEQ-NBR              PIC ZZZ9.
023300     05  FILLER                  PIC X(02) VALUE SPACES.
023400     05  RD-TEXT                 PIC X(100).
023500     05  FILLER                  PIC X(26).
023600 01  RPT-DETAIL-LINE-R REDEFINES RPT-DETAIL-LINE.
023700     05  FILLER                  PIC X(132).
023800
023900 01  RPT-MESSAGE-LINE.
024000     05  FILLER                  PIC X(06) VALUE SPACES.
024100     05  RM-TEXT                 PIC X(60).
024200     05  FILLER                  PIC X(66).
024300
024400 01  RPT-TITLE-LINE.
024500     05  FILLER                  PIC X(10) VALUE SPACES.
024600     05  RT-TITLE                PIC X(40).
024700     05  FILLER                  PIC X(82).
024800
024900 01  WS-FILTER-PASS-SW           PIC X(01).
025000     88  WS-ROW-PASSES-FILTER    VALUE "Y".
025100     88  WS-ROW-FAILS-FILTER     VALUE "N".
025200
025300*    DRIVES THE ROLE-ORDER PASS IN 600-STAFF-ROSTER
025400 01  WS-ROSTER-PASS-ROLE         PIC X(15).
025500
025600 COPY MEDMSTR.
025700 COPY REPLREQ.
025800 COPY APPTMSTR.
025900 COPY STAFFREC.
026000 COPY ABENDREC.
026100
026200 01  CLSFY-LINKAGE-REC.
026300     05  CL-CURRENT-STOCK        PIC 9(07).
026400     05  CL-ALERT-THRESHOLD      PIC 9(07).
026500     05  CL-STOCK-LEVEL          PIC X(10).
026600 77  CLSFY-RETURN-CD             PIC 9(4) COMP.
026700
026800 PROCEDURE DIVISION.
026900     PERFORM 000-HOUSEKEEPING     THRU 000-EXIT.
027000     PERFORM 300-MEDICINE-REPORT  THRU 300-EXIT.
027100     PERFORM 400-REPLENISH-REPORT THRU 400-EXIT.
027200     PERFORM 500-APPOINTMENT-REPORT THRU 500-EXIT.
027300     PERFORM 600-STAFF-ROSTER    THRU 600-EXIT.
027400     PERFORM 900-CLEANUP         THRU 900-EXIT.
027500     MOVE ZERO TO RETURN-CODE.
027600     GOBACK.
027700
027800 000-HOUSEKEEPING.
027900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028000     DISPLAY "******** BEGIN JOB HMSLIST ********".
028100     ACCEPT WS-DATE FROM DATE.
028200     DISPLAY "HMSLIST - RUN DATE 20" WS-DATE-YY "-"
028300             WS-DATE-MM "-" WS-DATE-DD.
028400     OPEN INPUT MEDFILE.
028500     OPEN INPUT REPLFILE.
028600     OPEN INPUT APPTFILE.
028700     OPEN INPUT STAFFILE-IN.
028800     OPEN INPUT FILTCARD-FILE.
028900     OPEN OUTPUT HMSRPT.
029000     OPEN OUTPUT STAFFILE-OUT.
029100     OPEN OUTPUT SYSOUT.
029200
029300     PERFORM 110-LOAD-MEDICINE  THRU 110-EXIT.
029400     PERFORM 120-LOAD-REPLENISH THRU 120-EXIT.
029500     PERFORM 130-LOAD-APPTS     THRU 130-EXIT.
029600     PERFORM 140-LOAD-STAFF     THRU 140-EXIT.
029700
029800     READ FILTCARD-FILE INTO FILTCARD-REC
029900         AT END
030000         SET FC-NO-FILTER TO TRUE
030100     END-READ.
030200
030300 000-EXIT.
030400     EXIT.
030500
030600 110-LOAD-MEDICINE.
030700     MOVE "110-LOAD-MEDICINE" TO PARA-NAME.
030800     READ MEDFILE
030900         AT END
031000         GO TO 110-EXIT
031100     END-READ.
031200     READ MEDFILE INTO MEDICINE-MASTER-REC
031300         AT END
031400         GO TO 110-EXIT
031500     END-READ.
031600 110-LOAD-LOOP.
031700     ADD 1 TO MED-TABLE-COUNT.
031800     MOVE MED-NAME            TO MT-NAME(MED-TABLE-COUNT).
031900     MOVE MED-CURRENT-STOCK
032000         TO MT-CURRENT-STOCK(MED-TABLE-COUNT).
032100     MOVE MED-ALERT-THRESHOLD
032200         TO MT-ALERT-THRESHOLD(MED-TABLE-COUNT).
032300     READ MEDFILE INTO MEDICINE-MASTER-REC
032400         AT END
032500         GO TO 110-EXIT
032600     END-READ.
032700     GO TO 110-LOAD-LOOP.
032800
032900 110-EXIT.
033000     EXIT.
033100
033200 120-LOAD-REPLENISH.
033300     MOVE "120-LOAD-REPLENISH" TO PARA-NAME.
033400     READ REPLFILE
033500         AT END
033600         GO TO 120-EXIT
033700     END-READ.
033800     READ REPLFILE INTO REPLENISH-REQUEST-REC
033900         AT END
034000         GO TO 120-EXIT
034100     END-READ.
034200 120-LOAD-LOOP.
034300     ADD 1 TO REPL-TABLE-COUNT.
034400     MOVE RS-MEDICINE-NAME TO RQ-MEDICINE-NAME(REPL-TABLE-COUNT).
034500     MOVE RS-QUANTITY      TO RQ-QUANTITY(REPL-TABLE-COUNT).
034600     MOVE RS-STATUS        TO RQ-STATUS(REPL-TABLE-COUNT).
034700     READ REPLFILE INTO REPLENISH-REQUEST-REC
034800         AT END
034900         GO TO 120-EXIT
035000     END-READ.
035100     GO TO 120-LOAD-LOOP.
035200
035300 120-EXIT.
035400     EXIT.
035500
035600 130-LOAD-APPTS.
035700     MOVE "130-LOAD-APPTS" TO PARA-NAME.
035800     READ APPTFILE INTO APPOINTMENT-REC
035900         AT END
036000         GO TO 130-EXIT
036100     END-READ.
036200 130-LOAD-LOOP.
036300     ADD 1 TO APPT-TABLE-COUNT.
036400     MOVE APT-DATE-TIME  TO AT-DATE-TIME(APPT-TABLE-COUNT).
036500     MOVE APT-PATIENT-ID TO AT-PATIENT-ID(APPT-TABLE-COUNT).
036600     MOVE APT-DOCTOR-ID  TO AT-DOCTOR-ID(APPT-TABLE-COUNT).
036700     MOVE APT-STATUS     TO AT-STATUS(APPT-TABLE-COUNT).
036800     READ APPTFILE INTO APPOINTMENT-REC
036900         AT END
037000         GO TO 130-EXIT
037100     END-READ.
037200     GO TO 130-LOAD-LOOP.
037300
037400 130-EXIT.
037500     EXIT.
037600
037700*    STAFF FILE HAS NO HEADER LINE - LOADED HERE IN WHATEVER
037800*    ORDER IT ARRIVES IN, RE-ORDERED BY ROLE AT REPORT TIME (SEE
037900*    600-STAFF-ROSTER), AND ECHOED STRAIGHT BACK OUT AT CLEANUP
038000 140-LOAD-STAFF.
038100     MOVE "140-LOAD-STAFF" TO PARA-NAME.
038200     READ STAFFILE-IN INTO STAFF-ROSTER-REC
038300         AT END
038400         GO TO 140-EXIT
038500     END-READ.
038600 140-LOAD-LOOP.
038700     ADD 1 TO STAFF-TABLE-COUNT.
038800     MOVE STF-HOSPITAL-ID TO ST-HOSPITAL-ID(STAFF-TABLE-COUNT).
038900     MOVE STF-NAME        TO ST-NAME(STAFF-TABLE-COUNT).
039000     MOVE STF-ROLE        TO ST-ROLE(STAFF-TABLE-COUNT).
039100     MOVE STF-GENDER      TO ST-GENDER(STAFF-TABLE-COUNT).
039200     MOVE STF-AGE         TO ST-AGE(STAFF-TABLE-COUNT).
039300     READ STAFFILE-IN INTO STAFF-ROSTER-REC
039400         AT END
039500         GO TO 140-EXIT
039600     END-READ.
039700     GO TO 140-LOAD-LOOP.
039800
039900 140-EXIT.
040000     EXIT.
040100
040200*---------------------------------------------------------------*
040300*    MEDICINE INVENTORY REPORT                                  *
040400*---------------------------------------------------------------*
040500 300-MEDICINE-REPORT.
040600     MOVE "300-MEDICINE-REPORT" TO PARA-NAME.
040700     MOVE 99 TO WS-LINES.
040800     MOVE "MEDICINE INVENTORY REPORT" TO RT-TITLE.
040900     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
041000     MOVE "SEQ  MEDICINE             STOCK  THRESH STOCK-LEVEL"
041100         TO RD-TEXT.
041200     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
041300
041400     IF MED-TABLE-COUNT = ZERO
041500         MOVE "No medicines in the inventory." TO RM-TEXT
041600         PERFORM 740-WRITE-MESSAGE THRU 740-EXIT
041700         GO TO 300-EXIT.
041800
041900     MOVE ZERO TO RPT-LINE-NBR.
042000     PERFORM 310-MEDICINE-DETAIL THRU 310-EXIT
042100             VARYING MED-SUB FROM 1 BY 1
042200             UNTIL MED-SUB > MED-TABLE-COUNT.
042300
042400 300-EXIT.
042500     EXIT.
042600
042700 310-MEDICINE-DETAIL.
042800     MOVE "310-MEDICINE-DETAIL" TO PARA-NAME.
042900     ADD 1 TO RPT-LINE-NBR.
043000     MOVE MT-CURRENT-STOCK(MED-SUB)   TO CL-CURRENT-STOCK.
043100     MOVE MT-ALERT-THRESHOLD(MED-SUB) TO CL-ALERT-THRESHOLD.
043200     CALL "MEDCLSFY" USING CLSFY-LINKAGE-REC, CLSFY-RETURN-CD.
043300
043400     MOVE RPT-LINE-NBR TO RD-SEQ-NBR.
043500     MOVE SPACES TO RD-TEXT.
043600     STRING MT-NAME(MED-SUB)             DELIMITED BY SIZE
043700            "  "                         DELIMITED BY SIZE
043800            MT-CURRENT-STOCK(MED-SUB)     DELIMITED BY SIZE
043900            " "                          DELIMITED BY SIZE
044000            MT-ALERT-THRESHOLD(MED-SUB)   DELIMITED BY SIZE
044100            " "                          DELIMITED BY SIZE
044200            CL-STOCK-LEVEL                DELIMITED BY SIZE
044300         INTO RD-TEXT.
044400     PERFORM 730-WRITE-DETAIL THRU 730-EXIT.
044500
044600 310-EXIT.
044700     EXIT.
044800
044900*---------------------------------------------------------------*
045000*    REPLENISHMENT REQUEST REGISTER                             *
045100*---------------------------------------------------------------*
045200 400-REPLENISH-REPORT.
045300     MOVE "400-REPLENISH-REPORT" TO PARA-NAME.
045400     MOVE 99 TO WS-LINES.
045500     MOVE "REPLENISHMENT REQUEST REGISTER" TO RT-TITLE.
045600     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
045700     MOVE "SEQ  MEDICINE             QUANTITY STATUS"
045800         TO RD-TEXT.
045900     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
046000
046100     IF REPL-TABLE-COUNT = ZERO
046200         MOVE "No replenishment requests found." TO RM-TEXT
046300         PERFORM 740-WRITE-MESSAGE THRU 740-EXIT
046400         GO TO 400-EXIT.
046500
046600     MOVE ZERO TO RPT-LINE-NBR.
046700     PERFORM 410-REPLENISH-DETAIL THRU 410-EXIT
046800             VARYING REPL-SUB FROM 1 BY 1
046900             UNTIL REPL-SUB > REPL-TABLE-COUNT.
047000
047100 400-EXIT.
047200     EXIT.
047300
047400 410-REPLENISH-DETAIL.
047500     MOVE "410-REPLENISH-DETAIL" TO PARA-NAME.
047600     ADD 1 TO RPT-LINE-NBR.
047700     MOVE RPT-LINE-NBR TO RD-SEQ-NBR.
047800     MOVE SPACES TO RD-TEXT.
047900     STRING RQ-MEDICINE-NAME(REPL-SUB)   DELIMITED BY SIZE
048000            "  "                         DELIMITED BY SIZE
048100            RQ-QUANTITY(REPL-SUB)        DELIMITED BY SIZE
048200            " "                          DELIMITED BY SIZE
048300            RQ-STATUS(REPL-SUB)          DELIMITED BY SIZE
048400         INTO RD-TEXT.
048500     PERFORM 730-WRITE-DETAIL THRU 730-EXIT.
048600
048700 410-EXIT.
048800     EXIT.
048900
049000*---------------------------------------------------------------*
049100*    APPOINTMENT REGISTER                                       *
049200*---------------------------------------------------------------*
049300 500-APPOINTMENT-REPORT.
049400     MOVE "500-APPOINTMENT-REPORT" TO PARA-NAME.
049500     MOVE 99 TO WS-LINES.
049600     MOVE "APPOINTMENT REGISTER" TO RT-TITLE.
049700     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
049800     MOVE "SEQ  DATE-TIME        PATIENT    DOCTOR     STATUS"
049900         TO RD-TEXT.
050000     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
050100
050200     IF APPT-TABLE-COUNT = ZERO
050300         MOVE "No appointments found." TO RM-TEXT
050400         PERFORM 740-WRITE-MESSAGE THRU 740-EXIT
050500         GO TO 500-EXIT.
050600
050700     MOVE ZERO TO RPT-LINE-NBR.
050800     PERFORM 510-APPOINTMENT-DETAIL THRU 510-EXIT
050900             VARYING APPT-SUB FROM 1 BY 1
051000             UNTIL APPT-SUB > APPT-TABLE-COUNT.
051100
051200 500-EXIT.
051300     EXIT.
051400
051500 510-APPOINTMENT-DETAIL.
051600     MOVE "510-APPOINTMENT-DETAIL" TO PARA-NAME.
051700     ADD 1 TO RPT-LINE-NBR.
051800     MOVE RPT-LINE-NBR TO RD-SEQ-NBR.
051900     MOVE SPACES TO RD-TEXT.
052000     STRING AT-DATE-TIME(APPT-SUB)       DELIMITED BY SIZE
052100            " "                          DELIMITED BY SIZE
052200            AT-PATIENT-ID(APPT-SUB)      DELIMITED BY SIZE
052300            " "                          DELIMITED BY SIZE
052400            AT-DOCTOR-ID(APPT-SUB)       DELIMITED BY SIZE
052500            " "                          DELIMITED BY SIZE
052600            AT-STATUS(APPT-SUB)          DELIMITED BY SIZE
052700         INTO RD-TEXT.
052800     PERFORM 730-WRITE-DETAIL THRU 730-EXIT.
052900
053000 510-EXIT.
053100     EXIT.
053200
053300*---------------------------------------------------------------*
053400*    STAFF ROSTER - PRINTED DOCTORS, THEN PHARMACISTS, THEN     *
053500*    ADMINISTRATORS, APPLYING THE FILTER CARD FOR THIS RUN      *
053600*---------------------------------------------------------------*
053700 600-STAFF-ROSTER.
053800     MOVE "600-STAFF-ROSTER" TO PARA-NAME.
053900     MOVE 99 TO WS-LINES.
054000     MOVE "STAFF ROSTER" TO RT-TITLE.
054100     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
054200     MOVE "SEQ  HOSPITAL-ID NAME                 ROLE      "
054300         TO RD-TEXT.
054400     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
054500
054600     MOVE ZERO TO RPT-LINE-NBR.
054700
054800*    THREE PASSES OVER THE TABLE - DOCTORS, THEN PHARMACISTS,
054900*    THEN ADMINISTRATORS - SO THE REPORT PRINTS IN ROLE ORDER
055000*    NO MATTER WHAT ORDER THE ROSTER FILE ITSELF CARRIES THEM IN
055100     MOVE "Doctor" TO WS-ROSTER-PASS-ROLE.
055200     PERFORM 610-STAFF-DETAIL THRU 610-EXIT
055300             VARYING STAFF-SUB FROM 1 BY 1
055400             UNTIL STAFF-SUB > STAFF-TABLE-COUNT.
055500
055600     MOVE "Pharmacist" TO WS-ROSTER-PASS-ROLE.
055700     PERFORM 610-STAFF-DETAIL THRU 610-EXIT
055800             VARYING STAFF-SUB FROM 1 BY 1
055900             UNTIL STAFF-SUB > STAFF-TABLE-COUNT.
056000
056100     MOVE "Administrator" TO WS-ROSTER-PASS-ROLE.
056200     PERFORM 610-STAFF-DETAIL THRU 610-EXIT
056300             VARYING STAFF-SUB FROM 1 BY 1
056400             UNTIL STAFF-SUB > STAFF-TABLE-COUNT.
056500
056600     IF RPT-LINE-NBR = ZERO
056700         MOVE "No staff members found matching the filter."
056800             TO RM-TEXT
056900         PERFORM 740-WRITE-MESSAGE THRU 740-EXIT.
057000
057100 600-EXIT.
057200     EXIT.
057300
057400 610-STAFF-DETAIL.
057500     MOVE "610-STAFF-DETAIL" TO PARA-NAME.
057600     IF ST-ROLE(STAFF-SUB) NOT = WS-ROSTER-PASS-ROLE
057700         GO TO 610-EXIT.
057800
057900     PERFORM 620-APPLY-FILTER THRU 620-EXIT.
058000     IF NOT WS-ROW-PASSES-FILTER
058100         GO TO 610-EXIT.
058200
058300     ADD 1 TO RPT-LINE-NBR.
058400     MOVE RPT-LINE-NBR TO RD-SEQ-NBR.
058500     MOVE SPACES TO RD-TEXT.
058600     STRING ST-HOSPITAL-ID(STAFF-SUB)     DELIMITED BY SIZE
058700            " "                           DELIMITED BY SIZE
058800            ST-NAME(STAFF-SUB)            DELIMITED BY SIZE
058900            " "                           DELIMITED BY SIZE
059000            ST-ROLE(STAFF-SUB)            DELIMITED BY SIZE
059100            " "                           DELIMITED BY SIZE
059200            ST-GENDER(STAFF-SUB)          DELIMITED BY SIZE
059300            " "                           DELIMITED BY SIZE
059400            ST-AGE(STAFF-SUB)             DELIMITED BY SIZE
059500         INTO RD-TEXT.
059600     PERFORM 730-WRITE-DETAIL THRU 730-EXIT.
059700
059800 610-EXIT.
059900     EXIT.
060000
060100*    WS-ROW-PASSES-FILTER IS NOT KEPT IN WORKING-STORAGE - IT IS
060200*    A LOCAL 88-LEVEL ON WS-FILTER-PASS-SW BELOW
060300 620-APPLY-FILTER.
060400     MOVE "620-APPLY-FILTER" TO PARA-NAME.
060500     SET WS-ROW-FAILS-FILTER TO TRUE.
060600     IF FC-NO-FILTER
060700         SET WS-ROW-PASSES-FILTER TO TRUE
060800     ELSE IF FC-GENDER-FILTER
060900         IF FUNCTION UPPER-CASE(ST-GENDER(STAFF-SUB))
061000            = FUNCTION UPPER-CASE(FC-GENDER-VALUE)
061100             SET WS-ROW-PASSES-FILTER TO TRUE
061200         END-IF
061300     ELSE IF FC-AGE-FILTER
061400         IF FC-AGE-LOW <= FC-AGE-HIGH
061500            AND ST-AGE(STAFF-SUB) >= FC-AGE-LOW
061600            AND ST-AGE(STAFF-SUB) <= FC-AGE-HIGH
061700             SET WS-ROW-PASSES-FILTER TO TRUE
061800         END-IF
061900     ELSE IF FC-ROLE-FILTER
062000         IF ST-ROLE(STAFF-SUB) = FC-ROLE-VALUE
062100             SET WS-ROW-PASSES-FILTER TO TRUE
062200         END-IF.
062300
062400 620-EXIT.
062500     EXIT.
062600
062700*---------------------------------------------------------------*
062800*    COMMON REPORT-LINE PARAGRAPHS - SAME PATTERN USED ON       *
062900*    EVERY LISTING PROGRAM IN THIS SHOP                         *
063000*---------------------------------------------------------------*
063100 700-WRITE-PAGE-HDR.
063200     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
063300     IF WS-LINES = 99
063400         WRITE RPT-REC FROM RPT-TITLE-LINE
063500     ELSE
063600         WRITE RPT-REC FROM RPT-TITLE-LINE
063700             AFTER ADVANCING TOP-OF-FORM
063800     END-IF.
063900     MOVE ZERO TO WS-LINES.
064000
064100 700-EXIT.
064200     EXIT.
064300
064400 720-WRITE-COLM-HDR.
064500     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
064600     MOVE SPACES TO RD-SEQ-NBR.
064700     WRITE RPT-REC FROM RPT-DETAIL-LINE.
064800     ADD 1 TO WS-LINES.
064900
065000 720-EXIT.
065100     EXIT.
065200
065300 730-WRITE-DETAIL.
065400     MOVE "730-WRITE-DETAIL" TO PARA-NAME.
065500     WRITE RPT-REC FROM RPT-DETAIL-LINE.
065600     ADD 1 TO WS-LINES.
065700     IF WS-LINES > 45
065800         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
065900
066000 730-EXIT.
066100     EXIT.
066200
066300 740-WRITE-MESSAGE.
066400     MOVE "740-WRITE-MESSAGE" TO PARA-NAME.
066500     WRITE RPT-REC FROM RPT-MESSAGE-LINE.
066600     ADD 1 TO WS-LINES.
066700
066800 740-EXIT.
066900     EXIT.
067000
067100 900-CLEANUP.
067200     MOVE "900-CLEANUP" TO PARA-NAME.
067300     PERFORM 910-ECHO-STAFF-ROW THRU 910-EXIT
067400             VARYING STAFF-SUB FROM 1 BY 1
067500             UNTIL STAFF-SUB > STAFF-TABLE-COUNT.
067600
067700     PERFORM 750-CLOSE-FILES THRU 750-EXIT.
067800     DISPLAY "HMSLIST - MEDICINES LISTED  - " MED-TABLE-COUNT.
067900     DISPLAY "HMSLIST - REQUESTS LISTED   - " REPL-TABLE-COUNT.
068000     DISPLAY "HMSLIST - APPTS LISTED      - " APPT-TABLE-COUNT.
068100     DISPLAY "HMSLIST - STAFF ON ROSTER   - " STAFF-TABLE-COUNT.
068200     DISPLAY "******** END JOB HMSLIST **********".
068300
068400 900-EXIT.
068500     EXIT.
068600
068700 910-ECHO-STAFF-ROW.
068800     MOVE "910-ECHO-STAFF-ROW" TO PARA-NAME.
068900     MOVE ST-HOSPITAL-ID(STAFF-SUB) TO STF-HOSPITAL-ID.
069000     MOVE ST-NAME(STAFF-SUB)        TO STF-NAME.
069100     MOVE ST-ROLE(STAFF-SUB)        TO STF-ROLE.
069200     MOVE ST-GENDER(STAFF-SUB)      TO STF-GENDER.
069300     MOVE ST-AGE(STAFF-SUB)         TO STF-AGE.
069400     WRITE STAFFILE-OUT-REC FROM STAFF-ROSTER-REC.
069500
069600 910-EXIT.
069700     EXIT.
069800
069900 750-CLOSE-FILES.
070000     MOVE "750-CLOSE-FILES" TO PARA-NAME.
070100     CLOSE MEDFILE.
070200     CLOSE REPLFILE.
070300     CLOSE APPTFILE.
070400     CLOSE STAFFILE-IN.
070500     CLOSE FILTCARD-FILE.
070600     CLOSE HMSRPT.
070700     CLOSE STAFFILE-OUT.
070800     CLOSE SYSOUT.
070900
071000 750-EXIT.
071100     EXIT.
071200
071300 1000-ABEND-RTN.
071400     WRITE SYSOUT-REC FROM ABEND-REC.
071500     PERFORM 750-CLOSE-FILES THRU 750-EXIT.
071600     DISPLAY "*** ABNORMAL END OF JOB-HMSLIST ***" UPON CONSOLE.
071700     DIVIDE ZERO-VAL INTO ONE-VAL.
