000100******************************************************************
000200*    COPYBOOK    -  STAFFREC
000300*    AUTHOR      -  JON SAYLES
000400*    INSTALLATION-  COBOL DEVELOPMENT CENTER
000500*    REMARKS     -  HOSPITAL STAFF ROSTER RECORD.  ONE ROW PER
000600*                   EMPLOYEE IN SCOPE FOR THE ADMINISTRATOR
000700*                   ROSTER REPORT - DOCTORS, PHARMACISTS AND
000800*                   ADMINISTRATORS ONLY.
000900******************************************************************
001000*    CHANGE LOG
001100*    03/07/96  JS  ORIGINAL LAYOUT
001200*    06/19/98  JS  ADDED STF-ROLE 88-LEVELS SO HMSLIST COULD BUILD
001300*                  THE ROSTER IN ROLE ORDER WITHOUT A SORT STEP
001400*    12/07/98  RFT TICKET HMS-0114 - Y2K REVIEW, NO DATE FIELDS
001500*                  PRESENT IN THIS RECORD, NO CHANGE REQUIRED
001600*    02/02/10  PDW TICKET HMS-0301 - ADDED STF-GENDER 88-LEVELS
001700*                  FOR THE NEW GENDER-FILTERED ROSTER REQUEST
001800******************************************************************
001900 01  STAFF-ROSTER-REC.
002000     05  STF-HOSPITAL-ID         PIC X(10).
002100     05  FILLER                  PIC X(01).
002200     05  STF-NAME                PIC X(20).
002300     05  FILLER                  PIC X(01).
002400     05  STF-ROLE                PIC X(15).
002500         88  STF-DOCTOR          VALUE "Doctor         ".
002600         88  STF-PHARMACIST      VALUE "Pharmacist     ".
002700         88  STF-ADMINISTRATOR   VALUE "Administrator  ".
002800     05  FILLER                  PIC X(01).
002900     05  STF-GENDER              PIC X(06).
003000         88  STF-MALE            VALUE "Male  ".
003100         88  STF-FEMALE          VALUE "Female".
003200     05  FILLER                  PIC X(01).
003300     05  STF-AGE                 PIC 9(03).
003400     05  FILLER                  PIC X(11).
