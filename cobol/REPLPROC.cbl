000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  REPLPROC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/14/93.
000700 DATE-COMPILED. 11/14/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MAINTAINS THE STOCK REPLENISHMENT REQUEST
001300*          FILE AGAINST THE MEDICINE INVENTORY MASTER.  IT LOADS
001400*          BOTH FILES, ASSIGNS REQUEST-IDS THROUGH RECSEQ AS
001500*          REQUESTS ARE LOADED OR ADDED, PROCESSES A CARD FILE OF
001600*          ADD/APPROVE/REJECT TRANSACTIONS, POSTS APPROVALS INTO
001700*          THE INVENTORY, AND REWRITES BOTH FILES AT END OF RUN.
001800*
001900******************************************************************
002000         INPUT FILE                -   HMS.MEDMSTR (OLD)
002100         INPUT FILE                -   HMS.REPLREQ (OLD)
002200         TRANSACTION FILE          -   HMS.REPLTRAN
002300         OUTPUT FILE PRODUCED      -   HMS.MEDMSTR (NEW)
002400         OUTPUT FILE PRODUCED      -   HMS.REPLREQ (NEW)
002500         DUMP FILE                 -   SYSOUT
002600******************************************************************
002700*    CHANGE LOG
002800*    11/14/93  JS  ORIGINAL PROGRAM
002900*    03/09/95  JS  ADDED REJECT TRANSACTION - PRIOR TO THIS DATE
003000*                  REQUESTS COULD ONLY BE ADDED OR APPROVED
003100*    12/07/98  RFT TICKET HMS-0114 - Y2K REVIEW, NO DATE FIELDS
003200*                  IN THIS PROGRAM, NO CHANGE REQUIRED
003300*    10/03/06  PDW TICKET HMS-0247 - AN APPROVAL AGAINST A
003400*                  MEDICINE NOT ON THE MASTER NOW LEAVES THE
003500*                  STATUS SET TO "approved" AND LOGS THE MISS
003600*                  RATHER THAN BACKING THE STATUS CHANGE OUT -
003700*                  MATCHES THE PHARMACY OFFICE'S OWN PRACTICE
003800*    06/14/11  RFT TICKET HMS-0313 - CODING STANDARDS AUDIT MOVED
003900*                  THE STAND-ALONE END-OF-FILE SWITCHES AND THE
004000*                  RECSEQ/MEDCLSFY RETURN CODES OFF THE 01 LEVEL
004100*                  AND BACK TO 77-LEVEL ITEMS PER SHOP CONVENTION
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 IS REPLPROC-TEST-SW.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SYSOUT
005400     ASSIGN TO UT-S-SYSOUT
005500       ORGANIZATION IS SEQUENTIAL.
005600
005700     SELECT MEDFILE-IN
005800     ASSIGN TO UT-S-MEDFILI
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS MFCODE.
006100
006200     SELECT REPLFILE-IN
006300     ASSIGN TO UT-S-REPLFLI
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS RFCODE.
006600
006700     SELECT REPLTRAN-FILE
006800     ASSIGN TO UT-S-REPLTRN
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS TFCODE.
007100
007200     SELECT MEDFILE-OUT
007300     ASSIGN TO UT-S-MEDFILO
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS OFCODE.
007600
007700     SELECT REPLFILE-OUT
007800     ASSIGN TO UT-S-REPLFLO
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS EFCODE.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SYSOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 80 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC                  PIC X(80).
009100
009200 FD  MEDFILE-IN
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS MEDFILE-IN-REC.
009700 01  MEDFILE-IN-REC              PIC X(40).
009800
009900****** REPLENISHMENT REQUESTS CARRIED FORWARD FROM THE LAST RUN
010000****** HEADER LINE FOLLOWED BY ONE DETAIL LINE PER REQUEST
010100 FD  REPLFILE-IN
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS REPLFILE-IN-REC.
010600 01  REPLFILE-IN-REC             PIC X(44).
010700
010800****** CARD-IMAGE ADD/APPROVE/REJECT TRANSACTIONS PREPARED BY
010900****** THE PHARMACY OFFICE FOR THIS RUN
011000 FD  REPLTRAN-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS REPLTRAN-CARD.
011500 01  REPLTRAN-CARD               PIC X(40).
011600 01  REPLTRAN-CARD-R REDEFINES REPLTRAN-CARD.
011700     05  RT-TRAN-CODE            PIC X(03).
011800         88  RT-ADD-REQUEST      VALUE "ADD".
011900         88  RT-APPROVE-REQUEST  VALUE "APR".
012000         88  RT-REJECT-REQUEST   VALUE "REJ".
012100     05  FILLER                  PIC X(01).
012200     05  RT-MEDICINE-NAME        PIC X(20).
012300     05  FILLER                  PIC X(01).
012400     05  RT-QUANTITY             PIC 9(07).
012500     05  FILLER                  PIC X(01).
012600     05  RT-REQUEST-ID           PIC 9(05).
012700     05  FILLER                  PIC X(02).
012800
012900 FD  MEDFILE-OUT
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS MEDFILE-OUT-REC.
013400 01  MEDFILE-OUT-REC             PIC X(40).
013500
013600 FD  REPLFILE-OUT
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS REPLFILE-OUT-REC.
014100 01  REPLFILE-OUT-REC            PIC X(44).
014200
014300 WORKING-STORAGE SECTION.
014400 01  FILE-STATUS-CODES.
014500     05  MFCODE                  PIC X(2).
014600     05  RFCODE                  PIC X(2).
014700     05  TFCODE                  PIC X(2).
014800         88 NO-MORE-TRANS   VALUE "10".
014900     05  OFCODE                  PIC X(2).
015000     05  EFCODE                  PIC X(2).
015100
015200 77  MORE-MED-SW                 PIC X(01) VALUE "Y".
015300     88  MORE-MED-RECS           VALUE "Y".
015400     88  NO-MORE-MED-RECS        VALUE "N".
015500 77  MORE-REPL-SW                PIC X(01) VALUE "Y".
015600     88  MORE-REPL-RECS          VALUE "Y".
015700     88  NO-MORE-REPL-RECS       VALUE "N".
015800 01  MORE-TRAN-SW                PIC X(01) VALUE "Y".
015900     88  MORE-TRAN-RECS          VALUE "Y".
016000     88  NO-MORE-TRAN-RECS       VALUE "N".
016100
016200 01  COUNTERS-AND-ACCUMULATORS.
016300     05  MED-RECS-READ           PIC S9(7) COMP VALUE ZERO.
016400     05  REPL-RECS-READ          PIC S9(7) COMP VALUE ZERO.
016500     05  TRANS-READ              PIC S9(7) COMP VALUE ZERO.
016600     05  TRANS-REJECTED          PIC S9(7) COMP VALUE ZERO.
016700     05  MED-SUB                 PIC S9(4) COMP VALUE ZERO.
016800     05  MED-TABLE-COUNT         PIC S9(4) COMP VALUE ZERO.
016900     05  REPL-SUB                PIC S9(4) COMP VALUE ZERO.
017000     05  REPL-TABLE-COUNT        PIC S9(4) COMP VALUE ZERO.
017100
017200 01  MEDICINE-TABLE.
017300     05  MED-TABLE-ROW OCCURS 500 TIMES
017400                        INDEXED BY MED-IDX.
017500         10  MT-NAME             PIC X(20).
017600         10  MT-CURRENT-STOCK    PIC 9(07).
017700         10  MT-ALERT-THRESHOLD  PIC 9(07).
017800
017900*    IN-USE-SW HANDLES REJECT - A REJECTED REQUEST IS FLAGGED
018000*    "N" AND SKIPPED AT REWRITE TIME RATHER THAN COMPACTING THE
018100*    TABLE ON EVERY REJECT
018200 01  REQUEST-TABLE.
018300     05  REPL-TABLE-ROW OCCURS 2000 TIMES
018400                         INDEXED BY REPL-IDX.
018500         10  RQ-IN-USE-SW        PIC X(01).
018600             88  RQ-IN-USE       VALUE "Y".
018700             88  RQ-NOT-IN-USE   VALUE "N".
018800         10  RQ-REQUEST-ID       PIC 9(05).
018900         10  RQ-MEDICINE-NAME    PIC X(20).
019000         10  RQ-QUANTITY         PIC 9(07).
019100         10  RQ-STATUS           PIC X(10).
019200
019300 01  MEDMSTR-HDR-LINE.
019400     05  FILLER                  PIC X(40)
019500         VALUE "MEDICINE            STOCK  THRESH      ".
019600 01  MEDMSTR-HDR-LINE-R REDEFINES MEDMSTR-HDR-LINE.
019700     05  FILLER                  PIC X(40).
019800
019900 01  WS-DATE                     PIC 9(06).
020000 01  WS-DATE-R REDEFINES WS-DATE.
020100     05  WS-DATE-YY              PIC 9(02).
020200     05  WS-DATE-MM              PIC 9(02).
020300     05  WS-DATE-DD              PIC 9(02).
020400
020500 01  REPLREQ-HDR-LINE.
020600     05  FILLER                  PIC X(44)
020700         VALUE "REQID MEDICINE            QUANTITY STATUS   ".
020800 01  REPLREQ-HDR-LINE-R REDEFINES REPLREQ-HDR-LINE.
020900     05  FILLER                  PIC X(44).
021000
021100 COPY MEDMSTR.
021200 COPY REPLREQ.
021300 COPY ABENDREC.
021400
021500 01  RECSEQ-NEXT-ID               PIC 9(9).
021600 77  RECSEQ-RETURN-CD             PIC 9(4) COMP.
021700
021800 01  CLSFY-LINKAGE-REC.
021900     05  CL-CURRENT-STOCK        PIC 9(07).
022000     05  CL-ALERT-THRESHOLD      PIC 9(07).
022100     05  CL-STOCK-LEVEL          PIC X(10).
022200 77  CLSFY-RETURN-CD             PIC 9(4) COMP.
022300
022400 PROCEDURE DIVISION.
022500     PERFORM 000-HOUSEKEEPING    THRU 000-EXIT.
022600     PERFORM 200-PROCESS-TRAN    THRU 200-EXIT
022700             UNTIL NO-MORE-TRAN-RECS.
022800     PERFORM 900-CLEANUP         THRU 900-EXIT.
022900     MOVE ZERO TO RETURN-CODE.
023000     GOBACK.
023100
023200 000-HOUSEKEEPING.
023300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023400     DISPLAY "******** BEGIN JOB REPLPROC ********".
023500     ACCEPT WS-DATE FROM DATE.
023600     DISPLAY "REPLPROC - RUN DATE 20" WS-DATE-YY "-"
023700             WS-DATE-MM "-" WS-DATE-DD.
023800     OPEN INPUT MEDFILE-IN.
023900     OPEN INPUT REPLFILE-IN.
024000     OPEN INPUT REPLTRAN-FILE.
024100     OPEN OUTPUT SYSOUT.
024200
024300*    SKIP HEADER, LOAD MEDICINE MASTER
024400     READ MEDFILE-IN
024500         AT END
024600         GO TO 010-SKIP-MED-LOAD
024700     END-READ.
024800     READ MEDFILE-IN INTO MEDICINE-MASTER-REC
024900         AT END
025000         MOVE "N" TO MORE-MED-SW
025100         GO TO 010-SKIP-MED-LOAD
025200     END-READ.
025300     PERFORM 100-LOAD-MED-TABLE THRU 100-EXIT
025400             UNTIL NO-MORE-MED-RECS.
025500
025600 010-SKIP-MED-LOAD.
025700*    SKIP HEADER, LOAD REPLENISHMENT REQUESTS - ASSIGN THE
025800*    REQUEST-ID FROM RECSEQ SO EVERY REQUEST HAS AN ID DRAWN
025900*    FROM THE ONE HMS-WIDE COUNTER
026000     READ REPLFILE-IN
026100         AT END
026200         GO TO 020-SKIP-REPL-LOAD
026300     END-READ.
026400     READ REPLFILE-IN INTO REPLENISH-REQUEST-REC
026500         AT END
026600         MOVE "N" TO MORE-REPL-SW
026700         GO TO 020-SKIP-REPL-LOAD
026800     END-READ.
026900     PERFORM 150-LOAD-REPL-TABLE THRU 150-EXIT
027000             UNTIL NO-MORE-REPL-RECS.
027100
027200 020-SKIP-REPL-LOAD.
027300     READ REPLTRAN-FILE INTO REPLTRAN-CARD
027400         AT END
027500         MOVE "N" TO MORE-TRAN-SW
027600     END-READ.
027700
027800 000-EXIT.
027900     EXIT.
028000
028100 100-LOAD-MED-TABLE.
028200     MOVE "100-LOAD-MED-TABLE" TO PARA-NAME.
028300     ADD 1 TO MED-RECS-READ.
028400     ADD 1 TO MED-TABLE-COUNT.
028500     SET MED-IDX TO MED-TABLE-COUNT.
028600     MOVE MED-NAME            TO MT-NAME(MED-IDX).
028700     MOVE MED-CURRENT-STOCK   TO MT-CURRENT-STOCK(MED-IDX).
028800     MOVE MED-ALERT-THRESHOLD TO MT-ALERT-THRESHOLD(MED-IDX).
028900
029000     READ MEDFILE-IN INTO MEDICINE-MASTER-REC
029100         AT END
029200         MOVE "N" TO MORE-MED-SW
029300     END-READ.
029400
029500 100-EXIT.
029600     EXIT.
029700
029800 150-LOAD-REPL-TABLE.
029900     MOVE "150-LOAD-REPL-TABLE" TO PARA-NAME.
030000     ADD 1 TO REPL-RECS-READ.
030100     CALL "RECSEQ" USING RECSEQ-NEXT-ID, RECSEQ-RETURN-CD.
030200     ADD 1 TO REPL-TABLE-COUNT.
030300     SET REPL-IDX TO REPL-TABLE-COUNT.
030400     SET RQ-IN-USE(REPL-IDX) TO TRUE.
030500     MOVE RECSEQ-NEXT-ID   TO RQ-REQUEST-ID(REPL-IDX).
030600     MOVE RS-MEDICINE-NAME TO RQ-MEDICINE-NAME(REPL-IDX).
030700     MOVE RS-QUANTITY      TO RQ-QUANTITY(REPL-IDX).
030800     MOVE RS-STATUS        TO RQ-STATUS(REPL-IDX).
030900
031000     READ REPLFILE-IN INTO REPLENISH-REQUEST-REC
031100         AT END
031200         MOVE "N" TO MORE-REPL-SW
031300     END-READ.
031400
031500 150-EXIT.
031600     EXIT.
031700
031800 200-PROCESS-TRAN.
031900     MOVE "200-PROCESS-TRAN" TO PARA-NAME.
032000     ADD 1 TO TRANS-READ.
032100     IF RT-ADD-REQUEST
032200         PERFORM 300-ADD-REQUEST     THRU 300-EXIT
032300     ELSE IF RT-APPROVE-REQUEST
032400         PERFORM 400-APPROVE-REQUEST THRU 400-EXIT
032500     ELSE IF RT-REJECT-REQUEST
032600         PERFORM 500-REJECT-REQUEST  THRU 500-EXIT
032700     ELSE
032800         ADD 1 TO TRANS-REJECTED
032900         DISPLAY "REPLPROC - UNKNOWN TRAN CODE - "
033000                 RT-TRAN-CODE.
033100
033200     READ REPLTRAN-FILE INTO REPLTRAN-CARD
033300         AT END
033400         MOVE "N" TO MORE-TRAN-SW
033500     END-READ.
033600
033700 200-EXIT.
033800     EXIT.
033900
034000*    ADD - A NEW REQUEST ALWAYS STARTS AS "Pending"
034100 300-ADD-REQUEST.
034200     MOVE "300-ADD-REQUEST" TO PARA-NAME.
034300     CALL "RECSEQ" USING RECSEQ-NEXT-ID, RECSEQ-RETURN-CD.
034400     ADD 1 TO REPL-TABLE-COUNT.
034500     SET REPL-IDX TO REPL-TABLE-COUNT.
034600     SET RQ-IN-USE(REPL-IDX) TO TRUE.
034700     MOVE RECSEQ-NEXT-ID     TO RQ-REQUEST-ID(REPL-IDX).
034800     MOVE RT-MEDICINE-NAME   TO RQ-MEDICINE-NAME(REPL-IDX).
034900     MOVE RT-QUANTITY        TO RQ-QUANTITY(REPL-IDX).
035000     MOVE "Pending   "       TO RQ-STATUS(REPL-IDX).
035100
035200 300-EXIT.
035300     EXIT.
035400
035500*    APPROVE - STATUS IS SET TO "approved" WHETHER OR NOT THE
035600*    MEDICINE IS FOUND ON THE INVENTORY MASTER - ONLY THE STOCK
035700*    POSTING IS SKIPPED WHEN THE MEDICINE IS MISSING
035800 400-APPROVE-REQUEST.
035900     MOVE "400-APPROVE-REQUEST" TO PARA-NAME.
036000     PERFORM 310-FIND-REQUEST THRU 310-EXIT.
036100     IF REPL-IDX = ZERO
036200         ADD 1 TO TRANS-REJECTED
036300         DISPLAY "REPLPROC - UNKNOWN REQUEST ID - "
036400                 RT-REQUEST-ID
036500         GO TO 400-EXIT.
036600
036700     MOVE "approved  " TO RQ-STATUS(REPL-IDX).
036800     PERFORM 410-POST-INVENTORY THRU 410-EXIT.
036900
037000 400-EXIT.
037100     EXIT.
037200
037300 410-POST-INVENTORY.
037400     MOVE "410-POST-INVENTORY" TO PARA-NAME.
037500     PERFORM 210-FIND-MEDICINE THRU 210-EXIT.
037600     IF MED-IDX = ZERO
037700         DISPLAY "REPLPROC - APPROVAL POSTED WITH NO "
037800                 "MATCHING MEDICINE - "
037900                 RQ-MEDICINE-NAME(REPL-IDX)
038000         GO TO 410-EXIT.
038100
038200     ADD RQ-QUANTITY(REPL-IDX)
038300         TO MT-CURRENT-STOCK(MED-IDX).
038400
038500     MOVE MT-CURRENT-STOCK(MED-IDX)   TO CL-CURRENT-STOCK.
038600     MOVE MT-ALERT-THRESHOLD(MED-IDX) TO CL-ALERT-THRESHOLD.
038700     CALL "MEDCLSFY" USING CLSFY-LINKAGE-REC, CLSFY-RETURN-CD.
038800     IF CL-STOCK-LEVEL = "Low Stock "
038900         DISPLAY "REPLPROC - STILL LOW STOCK AFTER POSTING - "
039000                 MT-NAME(MED-IDX).
039100
039200 410-EXIT.
039300     EXIT.
039400
039500*    REJECT - THE REQUEST ROW IS DROPPED FROM THE END-OF-RUN
039600*    FILE ENTIRELY, IT DOES NOT SURVIVE AS A "rejected" LINE
039700 500-REJECT-REQUEST.
039800     MOVE "500-REJECT-REQUEST" TO PARA-NAME.
039900     PERFORM 310-FIND-REQUEST THRU 310-EXIT.
040000     IF REPL-IDX = ZERO
040100         ADD 1 TO TRANS-REJECTED
040200         DISPLAY "REPLPROC - UNKNOWN REQUEST ID - "
040300                 RT-REQUEST-ID
040400         GO TO 500-EXIT.
040500
040600     SET RQ-NOT-IN-USE(REPL-IDX) TO TRUE.
040700
040800 500-EXIT.
040900     EXIT.
041000
041100 210-FIND-MEDICINE.
041200     MOVE "210-FIND-MEDICINE" TO PARA-NAME.
041300     SET MED-IDX TO 1.
041400     SEARCH MED-TABLE-ROW
041500         AT END
041600             SET MED-IDX TO ZERO
041700         WHEN MT-NAME(MED-IDX) = RQ-MEDICINE-NAME(REPL-IDX)
041800             CONTINUE.
041900
042000 210-EXIT.
042100     EXIT.
042200
042300 310-FIND-REQUEST.
042400     MOVE "310-FIND-REQUEST" TO PARA-NAME.
042500     SET REPL-IDX TO 1.
042600     SEARCH REPL-TABLE-ROW
042700         AT END
042800             SET REPL-IDX TO ZERO
042900         WHEN RQ-IN-USE(REPL-IDX)
043000              AND RQ-REQUEST-ID(REPL-IDX) = RT-REQUEST-ID
043100             CONTINUE.
043200
043300 310-EXIT.
043400     EXIT.
043500
043600 900-CLEANUP.
043700     MOVE "900-CLEANUP" TO PARA-NAME.
043800     OPEN OUTPUT MEDFILE-OUT.
043900     OPEN OUTPUT REPLFILE-OUT.
044000     WRITE MEDFILE-OUT-REC  FROM MEDMSTR-HDR-LINE.
044100     IF OFCODE NOT = "00"
044200           MOVE "** PROBLEM WRITING MEDFILE-OUT" TO ABEND-REASON
044300           MOVE "00" TO EXPECTED-VAL
044400           MOVE OFCODE TO ACTUAL-VAL
044500           GO TO 1000-ABEND-RTN.
044600     WRITE REPLFILE-OUT-REC FROM REPLREQ-HDR-LINE.
044700     IF EFCODE NOT = "00"
044800           MOVE "** PROBLEM WRITING REPLFILE-OUT" TO ABEND-REASON
044900           MOVE "00" TO EXPECTED-VAL
045000           MOVE EFCODE TO ACTUAL-VAL
045100           GO TO 1000-ABEND-RTN.
045200
045300     PERFORM 910-WRITE-MED-ROW  THRU 910-EXIT
045400             VARYING MED-SUB FROM 1 BY 1
045500             UNTIL MED-SUB > MED-TABLE-COUNT.
045600     PERFORM 920-WRITE-REPL-ROW THRU 920-EXIT
045700             VARYING REPL-SUB FROM 1 BY 1
045800             UNTIL REPL-SUB > REPL-TABLE-COUNT.
045900
046000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
046100     DISPLAY "REPLPROC - TRANS READ     - " TRANS-READ.
046200     DISPLAY "REPLPROC - TRANS REJECTED - " TRANS-REJECTED.
046300     DISPLAY "******** END JOB REPLPROC **********".
046400
046500 900-EXIT.
046600     EXIT.
046700
046800 910-WRITE-MED-ROW.
046900     MOVE "910-WRITE-MED-ROW" TO PARA-NAME.
047000     SET MED-IDX TO MED-SUB.
047100     MOVE MT-NAME(MED-IDX)            TO MED-NAME.
047200     MOVE MT-CURRENT-STOCK(MED-IDX)   TO MED-CURRENT-STOCK.
047300     MOVE MT-ALERT-THRESHOLD(MED-IDX) TO MED-ALERT-THRESHOLD.
047400     WRITE MEDFILE-OUT-REC FROM MEDICINE-MASTER-REC.
047500
047600 910-EXIT.
047700     EXIT.
047800
047900 920-WRITE-REPL-ROW.
048000     MOVE "920-WRITE-REPL-ROW" TO PARA-NAME.
048100     SET REPL-IDX TO REPL-SUB.
048200     IF RQ-NOT-IN-USE(REPL-IDX)
048300         GO TO 920-EXIT.
048400     MOVE RQ-REQUEST-ID(REPL-IDX)     TO RS-REQUEST-ID.
048500     MOVE RQ-MEDICINE-NAME(REPL-IDX)  TO RS-MEDICINE-NAME.
048600     MOVE RQ-QUANTITY(REPL-IDX)       TO RS-QUANTITY.
048700     MOVE RQ-STATUS(REPL-IDX)         TO RS-STATUS.
048800     WRITE REPLFILE-OUT-REC FROM REPLENISH-REQUEST-REC.
048900
049000 920-EXIT.
049100     EXIT.
049200
049300 700-CLOSE-FILES.
049400     MOVE "700-CLOSE-FILES" TO PARA-NAME.
049500     CLOSE MEDFILE-IN.
049600     CLOSE REPLFILE-IN.
049700     CLOSE REPLTRAN-FILE.
049800     CLOSE MEDFILE-OUT.
049900     CLOSE REPLFILE-OUT.
050000     CLOSE SYSOUT.
050100
050200 700-EXIT.
050300     EXIT.
050400
050500 1000-ABEND-RTN.
050600     WRITE SYSOUT-REC FROM ABEND-REC.
050700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
050800     DISPLAY "*** ABNORMAL END OF JOB-REPLPROC ***" UPON CONSOLE.
050900     DIVIDE ZERO-VAL INTO ONE-VAL.
