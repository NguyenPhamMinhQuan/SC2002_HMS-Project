000100******************************************************************
000200*    COPYBOOK    -  MEDMSTR
000300*    AUTHOR      -  JON SAYLES
000400*    INSTALLATION-  COBOL DEVELOPMENT CENTER
000500*    REMARKS     -  MEDICINE INVENTORY MASTER RECORD.  ONE ROW
000600*                   PER MEDICINE NAME CARRIED BY THE PHARMACY.
000700*                   MEDICINE-NAME IS THE ONLY KEY - THE FILE HAS
000800*                   NO DUPLICATE NAMES.
000900******************************************************************
001000*    CHANGE LOG
001100*    02/11/89  JS  ORIGINAL LAYOUT
001200*    07/30/91  JS  ADDED ALERT-THRESHOLD FOR THE LOW-STOCK RUN
001300*    01/08/99  RFT TICKET HMS-0114 - Y2K REVIEW, NO DATE FIELDS
001400*                  PRESENT IN THIS RECORD, NO CHANGE REQUIRED
001500*    09/23/05  PDW TICKET HMS-0233 - WIDENED FILLER TO KEEP THE
001600*                  RECORD ON A 40-BYTE BOUNDARY FOR THE LISTING
001700******************************************************************
001800 01  MEDICINE-MASTER-REC.
001900     05  MED-NAME                PIC X(20).
002000     05  FILLER                  PIC X(01).
002100     05  MED-CURRENT-STOCK       PIC 9(07).
002200     05  FILLER                  PIC X(01).
002300     05  MED-ALERT-THRESHOLD     PIC 9(07).
002400     05  FILLER                  PIC X(04).
