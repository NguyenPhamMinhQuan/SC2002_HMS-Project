000100******************************************************************
000200*    COPYBOOK    -  APPTMSTR
000300*    AUTHOR      -  JON SAYLES
000400*    INSTALLATION-  COBOL DEVELOPMENT CENTER
000500*    REMARKS     -  APPOINTMENT REGISTER RECORD, READ-ONLY INPUT
000600*                   TO APPTPROC.  APPT-DATE-TIME CARRIES A FREE
000700*                   FORM DATE/TIME TEXT PRODUCED BY THE FRONT
000800*                   DESK SCHEDULING SCREEN, NOT AN EDITED FIELD.
000900******************************************************************
001000*    CHANGE LOG
001100*    05/19/94  JS  ORIGINAL LAYOUT FOR THE OUTPATIENT SCHEDULER
001200*    08/02/97  JS  ADDED APPT-STATUS AFTER THE FRONT DESK ASKED
001300*                  FOR A WAY TO MARK NO-SHOWS ON THE REGISTER
001400*    12/07/98  RFT TICKET HMS-0114 - Y2K REVIEW - APPT-DATE-TIME
001500*                  IS TEXT, NOT A DATE FIELD, NO CHANGE REQUIRED
001600*    04/11/07  PDW TICKET HMS-0260 - SPLIT APPT-DATE-TIME WITH A
001700*                  REDEFINES SO HMSLIST COULD PRINT DATE AND TIME
001800*                  IN SEPARATE COLUMNS WITHOUT AN UNSTRING
001900******************************************************************
002000 01  APPOINTMENT-REC.
002100     05  APT-APPOINTMENT-ID      PIC X(10).
002200     05  FILLER                  PIC X(01).
002300     05  APT-DATE-TIME           PIC X(16).
002400     05  APT-DATE-TIME-R REDEFINES APT-DATE-TIME.
002500         10  APT-DATE-PART       PIC X(10).
002600         10  APT-TIME-PART       PIC X(06).
002700     05  FILLER                  PIC X(01).
002800     05  APT-PATIENT-ID          PIC X(10).
002900     05  FILLER                  PIC X(01).
003000     05  APT-DOCTOR-ID           PIC X(10).
003100     05  FILLER                  PIC X(01).
003200     05  APT-STATUS              PIC X(12).
003300     05  FILLER                  PIC X(02).
