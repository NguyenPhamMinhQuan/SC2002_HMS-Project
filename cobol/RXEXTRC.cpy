000100******************************************************************
000200*    COPYBOOK    -  RXEXTRC
000300*    AUTHOR      -  JON SAYLES
000400*    INSTALLATION-  COBOL DEVELOPMENT CENTER
000500*    REMARKS     -  PRESCRIPTION EXTRACT RECORD.  WRITTEN BY
000600*                   APPTPROC, ONE PER MEDICINE ORDERED AGAINST AN
000700*                   APPOINTMENT OUTCOME, FOR THE PHARMACY TO PICK
000800*                   UP AS A SEPARATE FEED.
000900******************************************************************
001000*    CHANGE LOG
001100*    10/11/95  JS  ORIGINAL LAYOUT, SPLIT OUT OF THE OUTCOME REC
001200*                  SO THE PHARMACY DID NOT HAVE TO READ CLINICAL
001300*                  NOTES TO GET AT THE DISPENSING QUEUE
001400*    01/08/99  RFT TICKET HMS-0114 - Y2K REVIEW, NO DATE FIELDS
001500*                  PRESENT IN THIS RECORD, NO CHANGE REQUIRED
001600*    07/19/09  PDW TICKET HMS-0289 - ADDED RX-STATUS 88-LEVELS
001700******************************************************************
001800 01  PRESCRIPTION-EXTRACT-REC.
001900     05  RX-APPOINTMENT-ID       PIC X(10).
002000     05  FILLER                  PIC X(01).
002100     05  RX-MEDICINE-NAME        PIC X(20).
002200     05  FILLER                  PIC X(01).
002300     05  RX-AMOUNT               PIC 9(05).
002400     05  FILLER                  PIC X(01).
002500     05  RX-STATUS               PIC X(10).
002600         88  RX-PENDING          VALUE "Pending   ".
002700         88  RX-DISPENSED        VALUE "Dispensed ".
002800     05  FILLER                  PIC X(04).
