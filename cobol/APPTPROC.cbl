000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  APPTPROC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/02/94.
000700 DATE-COMPILED. 06/02/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM CLOSES OUT APPOINTMENTS.  IT LOADS THE
001300*          APPOINTMENT REGISTER AND THE OUTCOME FILE CARRIED
001400*          FORWARD FROM THE LAST RUN, APPLIES A CARD FILE OF
001500*          OUTCOME TRANSACTIONS (EACH ONE NAMING AN APPOINTMENT
001600*          AND CARRYING ONE OR TWO PRESCRIPTION LINES), AND AT
001700*          END OF RUN REWRITES THE OUTCOME FILE AND WRITES THE
001800*          PRESCRIPTIONS EXTRACT FOR THE PHARMACY.
001900*
002000******************************************************************
002100         INPUT FILE                -   HMS.APPTMSTR
002200         INPUT FILE                -   HMS.OUTCOME (OLD)
002300         TRANSACTION FILE          -   HMS.ENCTRAN
002400         OUTPUT FILE PRODUCED      -   HMS.OUTCOME (NEW)
002500         OUTPUT FILE PRODUCED      -   HMS.RXEXTRC
002600         DUMP FILE                 -   SYSOUT
002700******************************************************************
002800*    CHANGE LOG
002900*    06/02/94  JS  ORIGINAL PROGRAM
003000*    09/28/97  JS  ALLOWED A SECOND PRESCRIPTION LINE PER
003100*                  OUTCOME CARD AFTER PHARMACY ASKED FOR
003200*                  COMBINATION ORDERS TO GO OUT TOGETHER
003300*    12/07/98  RFT TICKET HMS-0114 - Y2K REVIEW, NO DATE FIELDS
003400*                  IN THIS PROGRAM, NO CHANGE REQUIRED
003500*    03/15/08  PDW TICKET HMS-0271 - AN OUTCOME CARD NAMING AN
003600*                  APPOINTMENT NOT ON THE REGISTER IS NOW LOGGED
003700*                  AND SKIPPED INSTEAD OF ABENDING THE STEP
003800*    06/14/11  RFT TICKET HMS-0314 - CODING STANDARDS AUDIT MOVED
003900*                  THE STAND-ALONE END-OF-FILE SWITCHES OFF THE
004000*                  01 LEVEL AND BACK TO 77-LEVEL ITEMS PER SHOP
004100*                  CONVENTION
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 IS APPTPROC-TEST-SW.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SYSOUT
005400     ASSIGN TO UT-S-SYSOUT
005500       ORGANIZATION IS SEQUENTIAL.
005600
005700     SELECT APPTFILE
005800     ASSIGN TO UT-S-APPTFIL
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS AFCODE.
006100
006200     SELECT OUTCFILE-IN
006300     ASSIGN TO UT-S-OUTCFLI
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS IFCODE.
006600
006700     SELECT ENCTRAN-FILE
006800     ASSIGN TO UT-S-ENCTRAN
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS TFCODE.
007100
007200     SELECT OUTCFILE-OUT
007300     ASSIGN TO UT-S-OUTCFLO
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS OFCODE.
007600
007700     SELECT RXFILE
007800     ASSIGN TO UT-S-RXFILE
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS EFCODE.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SYSOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 80 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC                  PIC X(80).
009100
009200****** OUTPATIENT SCHEDULING REGISTER - READ ONLY, THE FRONT
009300****** DESK SYSTEM OWNS THIS FILE
009400 FD  APPTFILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS APPTFILE-REC.
009900 01  APPTFILE-REC                PIC X(52).
010000
010100****** APPOINTMENT OUTCOMES CARRIED FORWARD FROM THE LAST RUN
010200 FD  OUTCFILE-IN
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS OUTCFILE-IN-REC.
010700 01  OUTCFILE-IN-REC             PIC X(48).
010800
010900****** CARD-IMAGE OUTCOME/INQUIRY TRANSACTIONS.  "ADD" CLOSES
011000****** OUT AN APPOINTMENT AND CARRIES UP TO TWO PRESCRIPTION
011100****** LINES; "FND" AND "FNP" ARE INQUIRY CARDS THAT DRIVE THE
011200****** RECORD-STORE LOOKUP RULES AND ECHO THE ANSWER TO SYSOUT
011300 FD  ENCTRAN-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS ENCTRAN-CARD.
011800 01  ENCTRAN-CARD                PIC X(160).
011900 01  ENCTRAN-CARD-R REDEFINES ENCTRAN-CARD.
012000     05  ET-TRAN-CODE            PIC X(03).
012100         88  ET-ADD-OUTCOME      VALUE "ADD".
012200         88  ET-FIND-BY-APPT     VALUE "FND".
012300         88  ET-FIND-BY-PATIENT  VALUE "FNP".
012400     05  FILLER                  PIC X(01).
012500     05  ET-SEARCH-KEY           PIC X(10).
012600     05  FILLER                  PIC X(01).
012700     05  ET-SERVICE-TYPE         PIC X(20).
012800     05  FILLER                  PIC X(01).
012900     05  ET-CONSULTATION-NOTES   PIC X(50).
013000     05  FILLER                  PIC X(01).
013100     05  ET-RX-LINE OCCURS 2 TIMES.
013200         10  ET-RX-MEDICINE-NAME PIC X(20).
013300         10  ET-RX-AMOUNT        PIC 9(05).
013400         10  ET-RX-STATUS        PIC X(10).
013500     05  FILLER                  PIC X(03).
013600
013700 FD  OUTCFILE-OUT
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS OUTCFILE-OUT-REC.
014200 01  OUTCFILE-OUT-REC            PIC X(48).
014300
014400 FD  RXFILE
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     BLOCK CONTAINS 0 RECORDS
014800     DATA RECORD IS RXFILE-REC.
014900 01  RXFILE-REC                  PIC X(41).
015000
015100 WORKING-STORAGE SECTION.
015200 01  FILE-STATUS-CODES.
015300     05  AFCODE                  PIC X(2).
015400         88 NO-MORE-APPTS   VALUE "10".
015500     05  IFCODE                  PIC X(2).
015600     05  TFCODE                  PIC X(2).
015700         88 NO-MORE-TRANS   VALUE "10".
015800     05  OFCODE                  PIC X(2).
015900     05  EFCODE                  PIC X(2).
016000
016100 77  MORE-APPT-SW                PIC X(01) VALUE "Y".
016200     88  MORE-APPT-RECS          VALUE "Y".
016300     88  NO-MORE-APPT-RECS       VALUE "N".
016400 77  MORE-OUTC-SW                PIC X(01) VALUE "Y".
016500     88  MORE-OUTC-RECS          VALUE "Y".
016600     88  NO-MORE-OUTC-RECS       VALUE "N".
016700 01  MORE-TRAN-SW                PIC X(01) VALUE "Y".
016800     88  MORE-TRAN-RECS          VALUE "Y".
016900     88  NO-MORE-TRAN-RECS       VALUE "N".
017000
017100 01  COUNTERS-AND-ACCUMULATORS.
017200     05  APPT-RECS-READ          PIC S9(7) COMP VALUE ZERO.
017300     05  OUTC-RECS-READ          PIC S9(7) COMP VALUE ZERO.
017400     05  TRANS-READ              PIC S9(7) COMP VALUE ZERO.
017500     05  TRANS-REJECTED          PIC S9(7) COMP VALUE ZERO.
017600     05  APPT-SUB                PIC S9(4) COMP VALUE ZERO.
017700     05  APPT-TABLE-COUNT        PIC S9(4) COMP VALUE ZERO.
017800     05  OUTC-SUB                PIC S9(4) COMP VALUE ZERO.
017900     05  OUTC-TABLE-COUNT        PIC S9(4) COMP VALUE ZERO.
018000     05  RX-SUB                  PIC S9(4) COMP VALUE ZERO.
018100     05  RX-LINE-SUB             PIC S9(4) COMP VALUE ZERO.
018200
018300*    APPOINTMENT REGISTER, KEYED BY APPOINTMENT-ID FOR THE
018400*    OUTCOME CARD TO SEARCH AGAINST
018500 01  APPOINTMENT-TABLE.
018600     05  APPT-TABLE-ROW OCCURS 2000 TIMES
018700                         INDEXED BY APPT-IDX.
018800         10  AT-APPOINTMENT-ID   PIC X(10).
018900         10  AT-PATIENT-ID       PIC X(10).
019000         10  AT-DOCTOR-ID        PIC X(10).
019100
019200 01  OUTCOME-TABLE.
019300     05  OUTC-TABLE-ROW OCCURS 2000 TIMES
019400                         INDEXED BY OUTC-IDX.
019500         10  OT-APPOINTMENT-ID   PIC X(10).
019600         10  OT-PATIENT-ID       PIC X(10).
019700         10  OT-DOCTOR-ID        PIC X(10).
019800         10  OT-SERVICE-TYPE     PIC X(20).
019900         10  OT-NOTES            PIC X(50).
020000         10  OT-RX-COUNT         PIC 9(01).
020100         10  OT-RX-LINE OCCURS 2 TIMES.
020200             15  OT-RX-MEDICINE-NAME PIC X(20).
020300             15  OT-RX-AMOUNT        PIC 9(05).
020400             15  OT-RX-STATUS        PIC X(10).
020500
020600 01  OUTCOME-HDR-LINE.
020700     05  FILLER                  PIC X(48)
020800         VALUE "APPTID     PATIENT    DOCTOR     SERVICE".
020900 01  OUTCOME-HDR-LINE-R REDEFINES OUTCOME-HDR-LINE.
021000     05  FILLER                  PIC X(48).
021100 01  RX-HDR-LINE.
021200     05  FILLER                  PIC X(41)
021300         VALUE "APPTID     MEDICINE            AMOUNT ST".
021400
021500 01  WS-DATE                     PIC 9(06).
021600 01  WS-DATE-R REDEFINES WS-DATE.
021700     05  WS-DATE-YY              PIC 9(02).
021800     05  WS-DATE-MM              PIC 9(02).
021900     05  WS-DATE-DD              PIC 9(02).
022000
022100 COPY APPTMSTR.
022200 COPY APOUTREC.
022300 COPY RXEXTRC.
022400 COPY ABENDREC.
022500
022600 PROCEDURE DIVISION.
022700     PERFORM 000-HOUSEKEEPING    THRU 000-EXIT.
022800     PERFORM 200-PROCESS-TRAN    THRU 200-EXIT
022900             UNTIL NO-MORE-TRAN-RECS.
023000     PERFORM 900-CLEANUP         THRU 900-EXIT.
023100     MOVE ZERO TO RETURN-CODE.
023200     GOBACK.
023300
023400 000-HOUSEKEEPING.
023500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023600     DISPLAY "******** BEGIN JOB APPTPROC ********".
023700     ACCEPT WS-DATE FROM DATE.
023800     DISPLAY "APPTPROC - RUN DATE 20" WS-DATE-YY "-"
023900             WS-DATE-MM "-" WS-DATE-DD.
024000     OPEN INPUT APPTFILE.
024100     OPEN INPUT OUTCFILE-IN.
024200     OPEN INPUT ENCTRAN-FILE.
024300     OPEN OUTPUT SYSOUT.
024400
024500     READ APPTFILE INTO APPOINTMENT-REC
024600         AT END
024700         MOVE "N" TO MORE-APPT-SW
024800         GO TO 010-SKIP-APPT-LOAD
024900     END-READ.
025000     PERFORM 100-LOAD-APPT-TABLE THRU 100-EXIT
025100             UNTIL NO-MORE-APPT-RECS.
025200
025300 010-SKIP-APPT-LOAD.
025400*    SKIP HEADER, LOAD OUTCOMES CARRIED FORWARD
025500     READ OUTCFILE-IN
025600         AT END
025700         GO TO 020-SKIP-OUTC-LOAD
025800     END-READ.
025900     READ OUTCFILE-IN INTO APPT-OUTCOME-REC
026000         AT END
026100         MOVE "N" TO MORE-OUTC-SW
026200         GO TO 020-SKIP-OUTC-LOAD
026300     END-READ.
026400     PERFORM 150-LOAD-OUTC-TABLE THRU 150-EXIT
026500             UNTIL NO-MORE-OUTC-RECS.
026600
026700 020-SKIP-OUTC-LOAD.
026800     READ ENCTRAN-FILE INTO ENCTRAN-CARD
026900         AT END
027000         MOVE "N" TO MORE-TRAN-SW
027100     END-READ.
027200
027300 000-EXIT.
027400     EXIT.
027500
027600 100-LOAD-APPT-TABLE.
027700     MOVE "100-LOAD-APPT-TABLE" TO PARA-NAME.
027800     ADD 1 TO APPT-RECS-READ.
027900     ADD 1 TO APPT-TABLE-COUNT.
028000     SET APPT-IDX TO APPT-TABLE-COUNT.
028100     MOVE APT-APPOINTMENT-ID TO AT-APPOINTMENT-ID(APPT-IDX).
028200     MOVE APT-PATIENT-ID     TO AT-PATIENT-ID(APPT-IDX).
028300     MOVE APT-DOCTOR-ID      TO AT-DOCTOR-ID(APPT-IDX).
028400
028500     READ APPTFILE INTO APPOINTMENT-REC
028600         AT END
028700         MOVE "N" TO MORE-APPT-SW
028800     END-READ.
028900
029000 100-EXIT.
029100     EXIT.
029200
029300 150-LOAD-OUTC-TABLE.
029400     MOVE "150-LOAD-OUTC-TABLE" TO PARA-NAME.
029500     ADD 1 TO OUTC-RECS-READ.
029600     ADD 1 TO OUTC-TABLE-COUNT.
029700     SET OUTC-IDX TO OUTC-TABLE-COUNT.
029800     MOVE OUT-APPOINTMENT-ID TO OT-APPOINTMENT-ID(OUTC-IDX).
029900     MOVE OUT-PATIENT-ID     TO OT-PATIENT-ID(OUTC-IDX).
030000     MOVE OUT-DOCTOR-ID      TO OT-DOCTOR-ID(OUTC-IDX).
030100     MOVE OUT-SERVICE-TYPE   TO OT-SERVICE-TYPE(OUTC-IDX).
030200     MOVE OUT-CONSULTATION-NOTES TO OT-NOTES(OUTC-IDX).
030300     MOVE ZERO TO OT-RX-COUNT(OUTC-IDX).
030400
030500     READ OUTCFILE-IN INTO APPT-OUTCOME-REC
030600         AT END
030700         MOVE "N" TO MORE-OUTC-SW
030800     END-READ.
030900
031000 150-EXIT.
031100     EXIT.
031200
031300 200-PROCESS-TRAN.
031400     MOVE "200-PROCESS-TRAN" TO PARA-NAME.
031500     ADD 1 TO TRANS-READ.
031600     IF ET-ADD-OUTCOME
031700         PERFORM 205-ADD-OUTCOME       THRU 205-EXIT
031800     ELSE IF ET-FIND-BY-APPT
031900         PERFORM 240-FIND-BY-APPT-ID   THRU 240-EXIT
032000     ELSE IF ET-FIND-BY-PATIENT
032100         PERFORM 250-FIND-BY-PATIENT   THRU 250-EXIT
032200     ELSE
032300         ADD 1 TO TRANS-REJECTED
032400         DISPLAY "APPTPROC - UNKNOWN TRAN CODE - "
032500                 ET-TRAN-CODE.
032600
032700 200-READ-NEXT.
032800     READ ENCTRAN-FILE INTO ENCTRAN-CARD
032900         AT END
033000         MOVE "N" TO MORE-TRAN-SW
033100     END-READ.
033200
033300 200-EXIT.
033400     EXIT.
033500
033600 205-ADD-OUTCOME.
033700     MOVE "205-ADD-OUTCOME" TO PARA-NAME.
033800     PERFORM 210-FIND-APPOINTMENT THRU 210-EXIT.
033900     IF APPT-IDX = ZERO
034000         ADD 1 TO TRANS-REJECTED
034100         DISPLAY "APPTPROC - UNKNOWN APPOINTMENT - "
034200                 ET-SEARCH-KEY
034300         GO TO 205-EXIT.
034400
034500     PERFORM 220-BUILD-OUTCOME THRU 220-EXIT.
034600
034700 205-EXIT.
034800     EXIT.
034900
035000 210-FIND-APPOINTMENT.
035100     MOVE "210-FIND-APPOINTMENT" TO PARA-NAME.
035200     SET APPT-IDX TO 1.
035300     SEARCH APPT-TABLE-ROW
035400         AT END
035500             SET APPT-IDX TO ZERO
035600         WHEN AT-APPOINTMENT-ID(APPT-IDX) = ET-SEARCH-KEY
035700             CONTINUE.
035800
035900 210-EXIT.
036000     EXIT.
036100
036200*    RECORD-STORE RULE - LOOKUP BY APPOINTMENT ID RETURNS THE
036300*    FIRST MATCHING OUTCOME
036400 240-FIND-BY-APPT-ID.
036500     MOVE "240-FIND-BY-APPT-ID" TO PARA-NAME.
036600     SET OUTC-IDX TO 1.
036700     SEARCH OUTC-TABLE-ROW
036800         AT END
036900             DISPLAY "APPTPROC - FND " ET-SEARCH-KEY
037000                     " - NOT FOUND"
037100             GO TO 240-EXIT
037200         WHEN OT-APPOINTMENT-ID(OUTC-IDX) = ET-SEARCH-KEY
037300             DISPLAY "APPTPROC - FND " ET-SEARCH-KEY
037400                     " - " OT-SERVICE-TYPE(OUTC-IDX).
037500
037600 240-EXIT.
037700     EXIT.
037800
037900*    RECORD-STORE RULE - LOOKUP BY PATIENT ID RETURNS EVERY
038000*    MATCHING OUTCOME IN LOAD ORDER
038100 250-FIND-BY-PATIENT.
038200     MOVE "250-FIND-BY-PATIENT" TO PARA-NAME.
038300     MOVE ZERO TO OUTC-SUB.
038400     PERFORM 255-CHECK-PATIENT-ROW THRU 255-EXIT
038500             VARYING OUTC-IDX FROM 1 BY 1
038600             UNTIL OUTC-IDX > OUTC-TABLE-COUNT.
038700     IF OUTC-SUB = ZERO
038800         DISPLAY "APPTPROC - FNP " ET-SEARCH-KEY
038900                 " - NOT FOUND".
039000
039100 250-EXIT.
039200     EXIT.
039300
039400 255-CHECK-PATIENT-ROW.
039500     IF OT-PATIENT-ID(OUTC-IDX) = ET-SEARCH-KEY
039600         ADD 1 TO OUTC-SUB
039700         DISPLAY "APPTPROC - FNP " ET-SEARCH-KEY
039800                 " - " OT-APPOINTMENT-ID(OUTC-IDX).
039900
040000 255-EXIT.
040100     EXIT.
040200
040300*    THE OUTCOME COPIES THE APPOINTMENT, PATIENT AND DOCTOR ID
040400*    STRAIGHT FROM THE APPOINTMENT ROW - NOTHING ELSE IS DERIVED
040500 220-BUILD-OUTCOME.
040600     MOVE "220-BUILD-OUTCOME" TO PARA-NAME.
040700     ADD 1 TO OUTC-TABLE-COUNT.
040800     SET OUTC-IDX TO OUTC-TABLE-COUNT.
040900     MOVE AT-APPOINTMENT-ID(APPT-IDX)
041000         TO OT-APPOINTMENT-ID(OUTC-IDX).
041100     MOVE AT-PATIENT-ID(APPT-IDX)     TO OT-PATIENT-ID(OUTC-IDX).
041200     MOVE AT-DOCTOR-ID(APPT-IDX)      TO OT-DOCTOR-ID(OUTC-IDX).
041300     MOVE ET-SERVICE-TYPE
041400         TO OT-SERVICE-TYPE(OUTC-IDX).
041500     MOVE ET-CONSULTATION-NOTES       TO OT-NOTES(OUTC-IDX).
041600     MOVE ZERO TO OT-RX-COUNT(OUTC-IDX).
041700
041800     PERFORM 230-COPY-RX-LINE THRU 230-EXIT
041900             VARYING RX-LINE-SUB FROM 1 BY 1
042000             UNTIL RX-LINE-SUB > 2.
042100
042200 220-EXIT.
042300     EXIT.
042400
042500 230-COPY-RX-LINE.
042600     MOVE "230-COPY-RX-LINE" TO PARA-NAME.
042700     IF ET-RX-MEDICINE-NAME(RX-LINE-SUB) = SPACES
042800         GO TO 230-EXIT.
042900
043000     ADD 1 TO OT-RX-COUNT(OUTC-IDX).
043100     MOVE ET-RX-MEDICINE-NAME(RX-LINE-SUB)
043200          TO OT-RX-MEDICINE-NAME(OUTC-IDX, RX-LINE-SUB).
043300     MOVE ET-RX-AMOUNT(RX-LINE-SUB)
043400          TO OT-RX-AMOUNT(OUTC-IDX, RX-LINE-SUB).
043500     MOVE ET-RX-STATUS(RX-LINE-SUB)
043600          TO OT-RX-STATUS(OUTC-IDX, RX-LINE-SUB).
043700
043800 230-EXIT.
043900     EXIT.
044000
044100 900-CLEANUP.
044200     MOVE "900-CLEANUP" TO PARA-NAME.
044300     OPEN OUTPUT OUTCFILE-OUT.
044400     OPEN OUTPUT RXFILE.
044500     WRITE OUTCFILE-OUT-REC FROM OUTCOME-HDR-LINE.
044600     IF OFCODE NOT = "00"
044700           MOVE "** PROBLEM WRITING OUTCFILE-OUT" TO ABEND-REASON
044800           MOVE "00" TO EXPECTED-VAL
044900           MOVE OFCODE TO ACTUAL-VAL
045000           GO TO 1000-ABEND-RTN.
045100     WRITE RXFILE-REC       FROM RX-HDR-LINE.
045200     IF EFCODE NOT = "00"
045300           MOVE "** PROBLEM WRITING RXFILE" TO ABEND-REASON
045400           MOVE "00" TO EXPECTED-VAL
045500           MOVE EFCODE TO ACTUAL-VAL
045600           GO TO 1000-ABEND-RTN.
045700
045800     PERFORM 910-WRITE-OUTCOME-ROW THRU 910-EXIT
045900             VARYING OUTC-SUB FROM 1 BY 1
046000             UNTIL OUTC-SUB > OUTC-TABLE-COUNT.
046100
046200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
046300     DISPLAY "APPTPROC - TRANS READ     - " TRANS-READ.
046400     DISPLAY "APPTPROC - TRANS REJECTED - " TRANS-REJECTED.
046500     DISPLAY "******** END JOB APPTPROC **********".
046600
046700 900-EXIT.
046800     EXIT.
046900
047000 910-WRITE-OUTCOME-ROW.
047100     MOVE "910-WRITE-OUTCOME-ROW" TO PARA-NAME.
047200     SET OUTC-IDX TO OUTC-SUB.
047300     MOVE OT-APPOINTMENT-ID(OUTC-IDX) TO OUT-APPOINTMENT-ID.
047400     MOVE OT-PATIENT-ID(OUTC-IDX)     TO OUT-PATIENT-ID.
047500     MOVE OT-DOCTOR-ID(OUTC-IDX)      TO OUT-DOCTOR-ID.
047600     MOVE OT-SERVICE-TYPE(OUTC-IDX)   TO OUT-SERVICE-TYPE.
047700     MOVE OT-NOTES(OUTC-IDX)          TO OUT-CONSULTATION-NOTES.
047800     WRITE OUTCFILE-OUT-REC FROM APPT-OUTCOME-REC.
047900
048000     PERFORM 920-WRITE-RX-ROW THRU 920-EXIT
048100             VARYING RX-SUB FROM 1 BY 1
048200             UNTIL RX-SUB > OT-RX-COUNT(OUTC-IDX).
048300
048400 910-EXIT.
048500     EXIT.
048600
048700 920-WRITE-RX-ROW.
048800     MOVE "920-WRITE-RX-ROW" TO PARA-NAME.
048900     MOVE OT-APPOINTMENT-ID(OUTC-IDX)    TO RX-APPOINTMENT-ID.
049000     MOVE OT-RX-MEDICINE-NAME(OUTC-IDX, RX-SUB)
049100         TO RX-MEDICINE-NAME.
049200     MOVE OT-RX-AMOUNT(OUTC-IDX, RX-SUB)  TO RX-AMOUNT.
049300     MOVE OT-RX-STATUS(OUTC-IDX, RX-SUB)        TO RX-STATUS.
049400     WRITE RXFILE-REC FROM PRESCRIPTION-EXTRACT-REC.
049500
049600 920-EXIT.
049700     EXIT.
049800
049900 700-CLOSE-FILES.
050000     MOVE "700-CLOSE-FILES" TO PARA-NAME.
050100     CLOSE APPTFILE.
050200     CLOSE OUTCFILE-IN.
050300     CLOSE ENCTRAN-FILE.
050400     CLOSE OUTCFILE-OUT.
050500     CLOSE RXFILE.
050600     CLOSE SYSOUT.
050700
050800 700-EXIT.
050900     EXIT.
051000
051100 1000-ABEND-RTN.
051200     WRITE SYSOUT-REC FROM ABEND-REC.
051300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
051400     DISPLAY "*** ABNORMAL END OF JOB-APPTPROC ***" UPON CONSOLE.
051500     DIVIDE ZERO-VAL INTO ONE-VAL.
