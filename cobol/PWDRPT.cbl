000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PWDRPT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/03/98.
000700 DATE-COMPILED. 08/03/98.
000800 SECURITY. CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM DRIVES THE PERIODIC PASSWORD-STRENGTH
001300*          AUDIT FOR THE SECURITY OFFICE.  EACH CARD CARRIES ONE
001400*          CANDIDATE PASSWORD STRING SUBMITTED BY THE HELP DESK
001500*          FOR REVIEW.  THIS PROGRAM DOES NOT TOUCH ANY ACCOUNT
001600*          OR USER-ID FILE - IT ONLY CALLS PWDCHK AND PRINTS THE
001700*          PASS/FAIL RESULT FOR EACH CANDIDATE.
001800*
001900******************************************************************
002000         TRANSACTION FILE          -   HMS.PWDCARD
002100         OUTPUT FILE PRODUCED      -   HMS.PWDRPT
002200         DUMP FILE                 -   SYSOUT
002300******************************************************************
002400*    CHANGE LOG
002500*    08/03/98  JS  ORIGINAL PROGRAM, WRITTEN FOR THE SECURITY
002600*                  OFFICE PASSWORD-STRENGTH INITIATIVE
002700*    12/07/98  RFT TICKET HMS-0114 - Y2K REVIEW, NO DATE FIELDS
002800*                  IN THIS PROGRAM, NO CHANGE REQUIRED
002900*    04/17/01  RFT TICKET HMS-0179 - RAISED THE MAXIMUM CANDIDATE
003000*                  LENGTH TO MATCH THE WIDER FIELD IN PWDCHK
003100*    09/09/09  PDW TICKET HMS-0288 - ADDED THE RUN-DATE STAMP AND
003200*                  THE PASS/FAIL COUNTS AT END OF JOB
003300*    06/14/11  RFT TICKET HMS-0316 - CODING STANDARDS AUDIT MOVED
003400*                  THE CARD SWITCH, THE PAGE-LINE COUNTER AND THE
003500*                  PWDCHK RETURN CODE OFF THE 01 LEVEL AND BACK TO
003600*                  77-LEVEL ITEMS PER SHOP CONVENTION
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 IS PWDRPT-TEST-SW.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SYSOUT
004900     ASSIGN TO UT-S-SYSOUT
005000       ORGANIZATION IS SEQUENTIAL.
005100
005200     SELECT PWDCARD-FILE
005300     ASSIGN TO UT-S-PWDCARD
005400       ACCESS MODE IS SEQUENTIAL
005500       FILE STATUS IS TFCODE.
005600
005700     SELECT PWDRPT-FILE
005800     ASSIGN TO UT-S-PWDRPT
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS OFCODE.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  SYSOUT
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 80 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS SYSOUT-REC.
007000 01  SYSOUT-REC                  PIC X(80).
007100
007200****** ONE CANDIDATE PASSWORD PER CARD, SUBMITTED BY HELP DESK
007300 FD  PWDCARD-FILE
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS PWDCARD-REC.
007800 01  PWDCARD-REC                 PIC X(20).
007900 01  PWDCARD-REC-R REDEFINES PWDCARD-REC.
008000     05  PC-CANDIDATE-PASSWORD   PIC X(20).
008100
008200****** ONE RESULT LINE PER CANDIDATE, PLUS PAGE AND COLUMN HDRS
008300 FD  PWDRPT-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 132 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS PWDRPT-REC.
008900 01  PWDRPT-REC                  PIC X(132).
009000
009100 WORKING-STORAGE SECTION.
009200 01  FILE-STATUS-CODES.
009300     05  TFCODE                  PIC X(2).
009400         88 NO-MORE-CARDS   VALUE "10".
009500     05  OFCODE                  PIC X(2).
009600
009700 77  MORE-CARDS-SW               PIC X(01) VALUE "Y".
009800     88  MORE-CANDIDATE-CARDS    VALUE "Y".
009900     88  NO-MORE-CANDIDATE-CARDS VALUE "N".
010000
010100 77  WS-LINES                    PIC 9(02) VALUE 99.
010200
010300 01  WS-DATE                     PIC 9(06).
010400 01  WS-DATE-R REDEFINES WS-DATE.
010500     05  WS-DATE-YY              PIC 9(02).
010600     05  WS-DATE-MM              PIC 9(02).
010700     05  WS-DATE-DD              PIC 9(02).
010800
010900 01  COUNTERS-AND-ACCUMULATORS.
011000     05  CARDS-READ              PIC S9(7) COMP VALUE ZERO.
011100     05  CARDS-PASSED            PIC S9(7) COMP VALUE ZERO.
011200     05  CARDS-FAILED            PIC S9(7) COMP VALUE ZERO.
011300     05  RPT-LINE-NBR            PIC S9(4) COMP VALUE ZERO.
011400
011500 01  RPT-TITLE-LINE.
011600     05  RT-TITLE                PIC X(40)
011700         VALUE "PASSWORD STRENGTH AUDIT".
011800     05  FILLER                  PIC X(92) VALUE SPACES.
011900
012000 01  RPT-COLM-HDR-LINE.
012100     05  FILLER                  PIC X(06) VALUE "  NBR ".
012200     05  FILLER            PIC X(22) VALUE "CANDIDATE PASSWORD".
012300     05  FILLER                  PIC X(08) VALUE "RESULT  ".
012400     05  FILLER                  PIC X(96) VALUE SPACES.
012500
012600 01  RPT-DETAIL-LINE.
012700     05  RD-SEQ-NBR              PIC ZZZ9.
012800     05  FILLER                  PIC X(02) VALUE SPACES.
012900     05  RD-PASSWORD             PIC X(20).
013000     05  FILLER                  PIC X(02) VALUE SPACES.
013100     05  RD-RESULT               PIC X(08).
013200     05  FILLER                  PIC X(96) VALUE SPACES.
013300
013400 01  RPT-MESSAGE-LINE.
013500     05  RM-TEXT                 PIC X(60).
013600     05  FILLER                  PIC X(72) VALUE SPACES.
013700
013800*    END-OF-RUN COUNT LINE, WRITTEN OVER THE DETAIL LINE AREA
013900 01  RPT-TOTAL-LINE REDEFINES RPT-DETAIL-LINE.
014000     05  RTL-CAPTION             PIC X(24).
014100     05  RTL-READ-COUNT          PIC ZZZ9.
014200     05  FILLER                  PIC X(02) VALUE SPACES.
014300     05  RTL-PASS-COUNT          PIC ZZZ9.
014400     05  FILLER                  PIC X(02) VALUE SPACES.
014500     05  RTL-FAIL-COUNT          PIC ZZZ9.
014600     05  FILLER                  PIC X(94) VALUE SPACES.
014700
014800 COPY ABENDREC.
014900
015000 01  PWCHK-CANDIDATE             PIC X(20).
015100 01  PWCHK-VALID-SW              PIC X(01).
015200     88  PWCHK-IS-VALID          VALUE "Y".
015300     88  PWCHK-IS-INVALID        VALUE "N".
015400 77  PWCHK-RETURN-CD             PIC 9(4) COMP.
015500
015600 PROCEDURE DIVISION.
015700     PERFORM 000-HOUSEKEEPING     THRU 000-EXIT.
015800     IF NO-MORE-CANDIDATE-CARDS
015900         PERFORM 740-WRITE-MESSAGE THRU 740-EXIT
016000     ELSE
016100         PERFORM 200-CHECK-ONE-CARD THRU 200-EXIT
016200                 UNTIL NO-MORE-CANDIDATE-CARDS.
016300     PERFORM 900-CLEANUP          THRU 900-EXIT.
016400     MOVE ZERO TO RETURN-CODE.
016500     GOBACK.
016600
016700 000-HOUSEKEEPING.
016800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016900     DISPLAY "******** BEGIN JOB PWDRPT ********".
017000     ACCEPT WS-DATE FROM DATE.
017100     DISPLAY "PWDRPT - RUN DATE 20" WS-DATE-YY "-"
017200             WS-DATE-MM "-" WS-DATE-DD.
017300     OPEN INPUT PWDCARD-FILE.
017400     OPEN OUTPUT PWDRPT-FILE.
017500     OPEN OUTPUT SYSOUT.
017600
017700     MOVE "No passwords submitted for this audit run" TO RM-TEXT.
017800
017900     READ PWDCARD-FILE INTO PWDCARD-REC
018000         AT END
018100         MOVE "N" TO MORE-CARDS-SW
018200     END-READ.
018300
018400 000-EXIT.
018500     EXIT.
018600
018700 200-CHECK-ONE-CARD.
018800     MOVE "200-CHECK-ONE-CARD" TO PARA-NAME.
018900     ADD 1 TO CARDS-READ.
019000     ADD 1 TO RPT-LINE-NBR.
019100
019200     IF WS-LINES > 45
019300         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
019400         PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
019500
019600     MOVE PC-CANDIDATE-PASSWORD TO PWCHK-CANDIDATE.
019700     CALL "PWDCHK" USING PWCHK-CANDIDATE, PWCHK-VALID-SW,
019800                          PWCHK-RETURN-CD.
019900
020000     MOVE RPT-LINE-NBR TO RD-SEQ-NBR.
020100     MOVE PC-CANDIDATE-PASSWORD TO RD-PASSWORD.
020200     IF PWCHK-IS-VALID
020300         MOVE "PASS    " TO RD-RESULT
020400         ADD 1 TO CARDS-PASSED
020500     ELSE
020600         MOVE "FAIL    " TO RD-RESULT
020700         ADD 1 TO CARDS-FAILED.
020800
020900     PERFORM 730-WRITE-DETAIL THRU 730-EXIT.
021000
021100     READ PWDCARD-FILE INTO PWDCARD-REC
021200         AT END
021300         MOVE "N" TO MORE-CARDS-SW
021400     END-READ.
021500
021600 200-EXIT.
021700     EXIT.
021800
021900 700-WRITE-PAGE-HDR.
022000     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
022100     IF WS-LINES = 99
022200         WRITE PWDRPT-REC FROM RPT-TITLE-LINE
022300     ELSE
022400         WRITE PWDRPT-REC FROM RPT-TITLE-LINE
022500             AFTER ADVANCING TOP-OF-FORM.
022600     MOVE 1 TO WS-LINES.
022700
022800 700-EXIT.
022900     EXIT.
023000
023100 720-WRITE-COLM-HDR.
023200     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
023300     WRITE PWDRPT-REC FROM RPT-COLM-HDR-LINE.
023400     ADD 2 TO WS-LINES.
023500
023600 720-EXIT.
023700     EXIT.
023800
023900 730-WRITE-DETAIL.
024000     MOVE "730-WRITE-DETAIL" TO PARA-NAME.
024100     WRITE PWDRPT-REC FROM RPT-DETAIL-LINE.
024200     IF OFCODE NOT = "00"
024300           MOVE "** PROBLEM WRITING PWDRPT-FILE" TO ABEND-REASON
024400           MOVE "00" TO EXPECTED-VAL
024500           MOVE OFCODE TO ACTUAL-VAL
024600           GO TO 1000-ABEND-RTN.
024700     ADD 1 TO WS-LINES.
024800
024900 730-EXIT.
025000     EXIT.
025100
025200 740-WRITE-MESSAGE.
025300     MOVE "740-WRITE-MESSAGE" TO PARA-NAME.
025400     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
025500     WRITE PWDRPT-REC FROM RPT-MESSAGE-LINE.
025600     ADD 1 TO WS-LINES.
025700
025800 740-EXIT.
025900     EXIT.
026000
026100 900-CLEANUP.
026200     MOVE "900-CLEANUP" TO PARA-NAME.
026300     IF CARDS-READ > ZERO
026400         MOVE "TOTALS - READ/PASS/FAIL " TO RTL-CAPTION
026500         MOVE CARDS-READ   TO RTL-READ-COUNT
026600         MOVE CARDS-PASSED TO RTL-PASS-COUNT
026700         MOVE CARDS-FAILED TO RTL-FAIL-COUNT
026800         WRITE PWDRPT-REC FROM RPT-TOTAL-LINE.
026900     PERFORM 750-CLOSE-FILES THRU 750-EXIT.
027000     DISPLAY "PWDRPT - CARDS READ    - " CARDS-READ.
027100     DISPLAY "PWDRPT - CARDS PASSED  - " CARDS-PASSED.
027200     DISPLAY "PWDRPT - CARDS FAILED  - " CARDS-FAILED.
027300     DISPLAY "******** END JOB PWDRPT **********".
027400
027500 900-EXIT.
027600     EXIT.
027700
027800 750-CLOSE-FILES.
027900     MOVE "750-CLOSE-FILES" TO PARA-NAME.
028000     CLOSE PWDCARD-FILE.
028100     CLOSE PWDRPT-FILE.
028200     CLOSE SYSOUT.
028300
028400 750-EXIT.
028500     EXIT.
028600
028700 1000-ABEND-RTN.
028800     WRITE SYSOUT-REC FROM ABEND-REC.
028900     PERFORM 750-CLOSE-FILES THRU 750-EXIT.
029000     DISPLAY "*** ABNORMAL END OF JOB-PWDRPT ***" UPON CONSOLE.
029100     DIVIDE ZERO-VAL INTO ONE-VAL.
