000100******************************************************************
000200*    COPYBOOK    -  REPLREQ
000300*    AUTHOR      -  JON SAYLES
000400*    INSTALLATION-  COBOL DEVELOPMENT CENTER
000500*    REMARKS     -  STOCK REPLENISHMENT REQUEST RECORD.  ONE ROW
000600*                   PER OPEN OR CLOSED REQUEST AGAINST THE
000700*                   MEDICINE MASTER.  REQUEST-ID IS ASSIGNED BY
000800*                   RECSEQ AT LOAD TIME OR WHEN A NEW REQUEST IS
000900*                   ADDED - IT IS NEVER KEYED IN BY THE PHARMACY.
001000******************************************************************
001100*    CHANGE LOG
001200*    04/02/90  JS  ORIGINAL LAYOUT
001300*    11/14/93  JS  ADDED REQUEST-ID FOLLOWING THE RECORD-STORE
001400*                  CONVENTION USED ON THE PATIENT SUBSYSTEM
001500*    02/26/99  RFT TICKET HMS-0114 - Y2K REVIEW, NO DATE FIELDS
001600*                  PRESENT IN THIS RECORD, NO CHANGE REQUIRED
001700*    10/03/06  PDW TICKET HMS-0247 - ADDED 88-LEVELS ON RS-STATUS
001800*                  SO REPLPROC STOPS COMPARING RAW LITERALS
001900******************************************************************
002000 01  REPLENISH-REQUEST-REC.
002100     05  RS-REQUEST-ID           PIC 9(05).
002200     05  FILLER                  PIC X(01).
002300     05  RS-MEDICINE-NAME        PIC X(20).
002400     05  FILLER                  PIC X(01).
002500     05  RS-QUANTITY             PIC 9(07).
002600     05  FILLER                  PIC X(01).
002700     05  RS-STATUS               PIC X(10).
002800         88  RS-PENDING          VALUE "Pending   ".
002900         88  RS-APPROVED         VALUE "approved  ".
003000         88  RS-REJECTED         VALUE "rejected  ".
003100     05  FILLER                  PIC X(03).
