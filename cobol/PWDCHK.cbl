000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PWDCHK.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/03/98.
000700 DATE-COMPILED. 08/03/98.
000800 SECURITY. CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM SCANS A CANDIDATE PASSWORD STRING AND
001300*          RETURNS WHETHER IT MEETS THE HOSPITAL'S COMPLEXITY
001400*          STANDARD.  IT IS CALLED FROM PWDRPT DURING THE
001500*          PERIODIC SECURITY AUDIT RUN.  IT DOES NOT LOOK AT AN
001600*          ACCOUNT OR A USER ID - IT ONLY JUDGES THE TEXT IT IS
001700*          HANDED.
001800*
001900******************************************************************
002000*    CHANGE LOG
002100*    08/03/98  JS  ORIGINAL SUBPROGRAM, WRITTEN FOR THE SECURITY
002200*                  OFFICE PASSWORD-STRENGTH INITIATIVE
002300*    12/07/98  RFT TICKET HMS-0114 - Y2K REVIEW, NO DATE FIELDS
002400*                  IN THIS SUBPROGRAM, NO CHANGE REQUIRED
002500*    04/17/01  RFT TICKET HMS-0179 - RAISED THE MAXIMUM LENGTH
002600*                  FROM 16 TO 20 CHARACTERS
002700*    09/09/09  PDW TICKET HMS-0288 - CONFIRMED DIGIT-CLASS TEST
002800*                  ALSO ACCEPTS A LEADING DIGIT, PRIOR LOGIC WAS
002900*                  CORRECT, ADDED THIS NOTE AFTER A HELP-DESK
003000*                  QUESTION
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     CLASS UPPER-CASE-LETTERS IS "A" THRU "Z"
003900     CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
004000     CLASS NUMERIC-DIGITS     IS "0" THRU "9".
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700 01  MISC-FIELDS.
004800     05  WS-CANDIDATE-LTH        PIC S9(4) COMP.
004900     05  WS-SCAN-SUB             PIC S9(4) COMP.
005000     05  WS-UPPER-COUNT          PIC S9(4) COMP VALUE ZERO.
005100     05  WS-LOWER-COUNT          PIC S9(4) COMP VALUE ZERO.
005200     05  WS-DIGIT-COUNT          PIC S9(4) COMP VALUE ZERO.
005300     05  WS-ONE-CHAR             PIC X(01).
005400
005500 LINKAGE SECTION.
005600 01  CANDIDATE-PASSWORD          PIC X(20).
005700 01  PASSWORD-VALID-SW           PIC X(01).
005800     88  PASSWORD-IS-VALID       VALUE "Y".
005900     88  PASSWORD-IS-INVALID     VALUE "N".
006000 01  RETURN-CD                   PIC 9(4) COMP.
006100
006200 PROCEDURE DIVISION USING CANDIDATE-PASSWORD, PASSWORD-VALID-SW,
006300                           RETURN-CD.
006400 100-CHECK-COMPLEXITY.
006500     SET PASSWORD-IS-INVALID TO TRUE.
006600     MOVE ZERO TO WS-UPPER-COUNT WS-LOWER-COUNT WS-DIGIT-COUNT.
006700
006800     INSPECT FUNCTION REVERSE(CANDIDATE-PASSWORD)
006900             TALLYING WS-CANDIDATE-LTH FOR LEADING SPACE.
007000     COMPUTE WS-CANDIDATE-LTH =
007100             LENGTH OF CANDIDATE-PASSWORD - WS-CANDIDATE-LTH.
007200
007300     IF WS-CANDIDATE-LTH < 6 OR WS-CANDIDATE-LTH > 20
007400         GO TO 100-EXIT.
007500
007600     PERFORM 150-SCAN-ONE-CHAR THRU 150-EXIT
007700             VARYING WS-SCAN-SUB FROM 1 BY 1
007800             UNTIL WS-SCAN-SUB > WS-CANDIDATE-LTH.
007900
008000     IF WS-UPPER-COUNT > ZERO
008100        AND WS-LOWER-COUNT > ZERO
008200        AND WS-DIGIT-COUNT > ZERO
008300         SET PASSWORD-IS-VALID TO TRUE.
008400
008500 100-EXIT.
008600     MOVE ZERO TO RETURN-CD.
008700     GOBACK.
008800
008900 150-SCAN-ONE-CHAR.
009000     MOVE CANDIDATE-PASSWORD(WS-SCAN-SUB:1) TO WS-ONE-CHAR.
009100     IF WS-ONE-CHAR IS UPPER-CASE-LETTERS
009200         ADD 1 TO WS-UPPER-COUNT
009300     ELSE IF WS-ONE-CHAR IS LOWER-CASE-LETTERS
009400         ADD 1 TO WS-LOWER-COUNT
009500     ELSE IF WS-ONE-CHAR IS NUMERIC-DIGITS
009600         ADD 1 TO WS-DIGIT-COUNT.
009700 150-EXIT.
009800     EXIT.
