000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MEDMAINT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/14/89.
000700 DATE-COMPILED. 02/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MAINTAINS THE MEDICINE INVENTORY MASTER.
001300*          IT LOADS THE MASTER INTO A TABLE, APPLIES A CARD FILE
001400*          OF STOCK-ON-HAND AND ALERT-THRESHOLD TRANSACTIONS
001500*          KEYED BY MEDICINE NAME, AND REWRITES THE MASTER AT
001600*          END OF RUN.  A TRANSACTION AGAINST A MEDICINE NOT ON
001700*          THE MASTER, OR CARRYING A NEGATIVE VALUE, IS REJECTED
001800*          AND LOGGED - THE MASTER RECORD IS LEFT UNCHANGED.
001900*
002000******************************************************************
002100         INPUT FILE               -   HMS.MEDMSTR (OLD)
002200         TRANSACTION FILE         -   HMS.MEDTRAN
002300         OUTPUT FILE PRODUCED     -   HMS.MEDMSTR (NEW)
002400         DUMP FILE                -   SYSOUT
002500******************************************************************
002600*    CHANGE LOG
002700*    02/14/89  JS  ORIGINAL PROGRAM
002800*    07/30/91  JS  ADDED ALERT-THRESHOLD TRANSACTION CODE "THR"
002900*    12/07/98  RFT TICKET HMS-0114 - Y2K REVIEW, NO DATE FIELDS
003000*                  IN THIS PROGRAM, NO CHANGE REQUIRED
003100*    05/21/04  PDW TICKET HMS-0215 - REJECT NEGATIVE STOCK AND
003200*                  THRESHOLD VALUES INSTEAD OF LETTING THEM POST
003300*    03/15/08  PDW TICKET HMS-0271 - CALL MEDCLSFY AFTER EVERY
003400*                  POSTED TRANSACTION AND LOG LOW-STOCK MEDICINES
003500*                  TO SYSOUT FOR THE MORNING PHARMACY REVIEW
003600*    06/14/11  RFT TICKET HMS-0312 - CODING STANDARDS AUDIT MOVED
003700*                  THE STAND-ALONE END-OF-FILE SWITCHES AND THE
003800*                  MEDCLSFY RETURN CODE OFF THE 01 LEVEL AND BACK
003900*                  TO 77-LEVEL ITEMS PER SHOP CONVENTION
004000******************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     UPSI-0 IS MEDMAINT-TEST-SW.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200     ASSIGN TO UT-S-SYSOUT
005300       ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT MEDFILE-IN
005600     ASSIGN TO UT-S-MEDFILI
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS IFCODE.
005900
006000     SELECT MEDTRAN-FILE
006100     ASSIGN TO UT-S-MEDTRAN
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS TFCODE.
006400
006500     SELECT MEDFILE-OUT
006600     ASSIGN TO UT-S-MEDFILO
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS OFCODE.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  SYSOUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 80 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SYSOUT-REC.
007800 01  SYSOUT-REC                  PIC X(80).
007900
008000****** MEDICINE INVENTORY MASTER, IN OLD-MASTER SEQUENCE
008100****** HEADER LINE FOLLOWED BY ONE DETAIL LINE PER MEDICINE
008200 FD  MEDFILE-IN
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS MEDFILE-IN-REC.
008700 01  MEDFILE-IN-REC              PIC X(40).
008800
008900****** CARD-IMAGE TRANSACTION FILE - ONE STOCK OR THRESHOLD
009000****** CHANGE PER CARD, PREPARED BY THE PHARMACY OFFICE
009100 FD  MEDTRAN-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS MEDTRAN-CARD.
009600 01  MEDTRAN-CARD                PIC X(40).
009700 01  MEDTRAN-CARD-R REDEFINES MEDTRAN-CARD.
009800     05  MT-TRAN-CODE            PIC X(03).
009900         88  MT-UPDATE-STOCK     VALUE "STK".
010000         88  MT-UPDATE-THRESH    VALUE "THR".
010100     05  FILLER                  PIC X(01).
010200     05  MT-MEDICINE-NAME        PIC X(20).
010300     05  FILLER                  PIC X(01).
010400     05  MT-NEW-VALUE            PIC S9(7)
010500                                  SIGN IS TRAILING SEPARATE.
010600     05  FILLER                  PIC X(07).
010700
010800****** NEW MEDICINE INVENTORY MASTER, REWRITTEN AT END OF RUN
010900 FD  MEDFILE-OUT
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS MEDFILE-OUT-REC.
011400 01  MEDFILE-OUT-REC             PIC X(40).
011500
011600 WORKING-STORAGE SECTION.
011700 01  FILE-STATUS-CODES.
011800     05  IFCODE                  PIC X(2).
011900         88 NO-MORE-MASTER  VALUE "10".
012000     05  TFCODE                  PIC X(2).
012100         88 NO-MORE-TRANS   VALUE "10".
012200     05  OFCODE                  PIC X(2).
012300
012400 77  MORE-MASTER-SW              PIC X(01) VALUE "Y".
012500     88  MORE-MASTER-RECS        VALUE "Y".
012600     88  NO-MORE-MASTER-RECS     VALUE "N".
012700 77  MORE-TRAN-SW                PIC X(01) VALUE "Y".
012800     88  MORE-TRAN-RECS          VALUE "Y".
012900     88  NO-MORE-TRAN-RECS       VALUE "N".
013000
013100 01  COUNTERS-AND-ACCUMULATORS.
013200     05  RECORDS-READ            PIC S9(7) COMP VALUE ZERO.
013300     05  RECORDS-WRITTEN         PIC S9(7) COMP VALUE ZERO.
013400     05  TRANS-READ              PIC S9(7) COMP VALUE ZERO.
013500     05  TRANS-REJECTED          PIC S9(7) COMP VALUE ZERO.
013600     05  MED-SUB                 PIC S9(4) COMP VALUE ZERO.
013700     05  MED-TABLE-COUNT         PIC S9(4) COMP VALUE ZERO.
013800
013900*    ONE ROW PER MEDICINE ON THE MASTER, LOADED AT HOUSEKEEPING
014000 01  MEDICINE-TABLE.
014100     05  MED-TABLE-ROW OCCURS 500 TIMES
014200                        INDEXED BY MED-IDX.
014300         10  MT-NAME             PIC X(20).
014400         10  MT-CURRENT-STOCK    PIC 9(07).
014500         10  MT-ALERT-THRESHOLD  PIC 9(07).
014600
014700 01  MEDMSTR-HDR-LINE.
014800     05  FILLER                  PIC X(40)
014900         VALUE "MEDICINE            STOCK  THRESH      ".
015000 01  MEDMSTR-HDR-LINE-R REDEFINES MEDMSTR-HDR-LINE.
015100     05  FILLER                  PIC X(40).
015200
015300 01  WS-DATE                     PIC 9(06).
015400 01  WS-DATE-R REDEFINES WS-DATE.
015500     05  WS-DATE-YY              PIC 9(02).
015600     05  WS-DATE-MM              PIC 9(02).
015700     05  WS-DATE-DD              PIC 9(02).
015800
015900 COPY MEDMSTR.
016000 COPY ABENDREC.
016100
016200 01  CLSFY-LINKAGE-REC.
016300     05  CL-CURRENT-STOCK        PIC 9(07).
016400     05  CL-ALERT-THRESHOLD      PIC 9(07).
016500     05  CL-STOCK-LEVEL          PIC X(10).
016600 77  CLSFY-RETURN-CD             PIC 9(4) COMP.
016700
016800 PROCEDURE DIVISION.
016900     PERFORM 000-HOUSEKEEPING     THRU 000-EXIT.
017000     PERFORM 200-APPLY-MED-TRANS  THRU 200-EXIT
017100             UNTIL NO-MORE-TRAN-RECS.
017200     PERFORM 900-CLEANUP          THRU 900-EXIT.
017300     MOVE ZERO TO RETURN-CODE.
017400     GOBACK.
017500
017600 000-HOUSEKEEPING.
017700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017800     DISPLAY "******** BEGIN JOB MEDMAINT ********".
017900     ACCEPT WS-DATE FROM DATE.
018000     DISPLAY "MEDMAINT - RUN DATE 20" WS-DATE-YY "-"
018100             WS-DATE-MM "-" WS-DATE-DD.
018200     OPEN INPUT MEDFILE-IN.
018300     OPEN INPUT MEDTRAN-FILE.
018400     OPEN OUTPUT SYSOUT.
018500
018600     READ MEDFILE-IN
018700         AT END
018800         GO TO 000-NO-MASTER-RECS
018900     END-READ.
019000*    SKIP THE HEADER LINE ON THE OLD MASTER
019100     READ MEDFILE-IN INTO MEDICINE-MASTER-REC
019200         AT END
019300         MOVE "N" TO MORE-MASTER-SW
019400         GO TO 000-EXIT
019500     END-READ.
019600
019700     PERFORM 100-LOAD-MASTER-TABLE THRU 100-EXIT
019800             UNTIL NO-MORE-MASTER-RECS.
019900
020000     READ MEDTRAN-FILE INTO MEDTRAN-CARD
020100         AT END
020200         MOVE "N" TO MORE-TRAN-SW
020300     END-READ.
020400     GO TO 000-EXIT.
020500
020600 000-NO-MASTER-RECS.
020700     MOVE "N" TO MORE-MASTER-SW.
020800
020900 000-EXIT.
021000     EXIT.
021100
021200 100-LOAD-MASTER-TABLE.
021300     MOVE "100-LOAD-MASTER-TABLE" TO PARA-NAME.
021400     ADD 1 TO RECORDS-READ.
021500     ADD 1 TO MED-TABLE-COUNT.
021600     SET MED-IDX TO MED-TABLE-COUNT.
021700     MOVE MED-NAME            TO MT-NAME(MED-IDX).
021800     MOVE MED-CURRENT-STOCK   TO MT-CURRENT-STOCK(MED-IDX).
021900     MOVE MED-ALERT-THRESHOLD TO MT-ALERT-THRESHOLD(MED-IDX).
022000
022100     READ MEDFILE-IN INTO MEDICINE-MASTER-REC
022200         AT END
022300         MOVE "N" TO MORE-MASTER-SW
022400     END-READ.
022500
022600 100-EXIT.
022700     EXIT.
022800
022900 200-APPLY-MED-TRANS.
023000     MOVE "200-APPLY-MED-TRANS" TO PARA-NAME.
023100     ADD 1 TO TRANS-READ.
023200     PERFORM 210-FIND-MEDICINE THRU 210-EXIT.
023300
023400     IF MED-IDX = ZERO
023500         ADD 1 TO TRANS-REJECTED
023600         DISPLAY "MEDMAINT - UNKNOWN MEDICINE - "
023700                 MT-MEDICINE-NAME
023800         GO TO 200-READ-NEXT.
023900
024000     IF MT-NEW-VALUE < ZERO
024100         ADD 1 TO TRANS-REJECTED
024200         DISPLAY "MEDMAINT - NEGATIVE VALUE REJECTED - "
024300                 MT-MEDICINE-NAME
024400         GO TO 200-READ-NEXT.
024500
024600     IF MT-UPDATE-STOCK
024700         MOVE MT-NEW-VALUE TO MT-CURRENT-STOCK(MED-IDX)
024800     ELSE IF MT-UPDATE-THRESH
024900         MOVE MT-NEW-VALUE TO MT-ALERT-THRESHOLD(MED-IDX)
025000     ELSE
025100         ADD 1 TO TRANS-REJECTED
025200         DISPLAY "MEDMAINT - UNKNOWN TRAN CODE - "
025300                 MT-TRAN-CODE
025400         GO TO 200-READ-NEXT.
025500
025600     MOVE MT-CURRENT-STOCK(MED-IDX)   TO CL-CURRENT-STOCK.
025700     MOVE MT-ALERT-THRESHOLD(MED-IDX) TO CL-ALERT-THRESHOLD.
025800     CALL "MEDCLSFY" USING CLSFY-LINKAGE-REC, CLSFY-RETURN-CD.
025900     IF CL-STOCK-LEVEL = "Low Stock "
026000         DISPLAY "MEDMAINT - LOW STOCK - " MT-NAME(MED-IDX).
026100
026200 200-READ-NEXT.
026300     READ MEDTRAN-FILE INTO MEDTRAN-CARD
026400         AT END
026500         MOVE "N" TO MORE-TRAN-SW
026600     END-READ.
026700
026800 200-EXIT.
026900     EXIT.
027000
027100 210-FIND-MEDICINE.
027200     MOVE "210-FIND-MEDICINE" TO PARA-NAME.
027300     SET MED-IDX TO 1.
027400     SEARCH MED-TABLE-ROW
027500         AT END
027600             SET MED-IDX TO ZERO
027700         WHEN MT-NAME(MED-IDX) = MT-MEDICINE-NAME
027800             CONTINUE.
027900
028000 210-EXIT.
028100     EXIT.
028200
028300 900-CLEANUP.
028400     MOVE "900-CLEANUP" TO PARA-NAME.
028500     OPEN OUTPUT MEDFILE-OUT.
028600     WRITE MEDFILE-OUT-REC FROM MEDMSTR-HDR-LINE.
028700
028800     PERFORM 910-WRITE-MASTER-ROW THRU 910-EXIT
028900             VARYING MED-SUB FROM 1 BY 1
029000             UNTIL MED-SUB > MED-TABLE-COUNT.
029100
029200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
029300     DISPLAY "MEDMAINT - RECORDS READ    - " RECORDS-READ.
029400     DISPLAY "MEDMAINT - RECORDS WRITTEN - " RECORDS-WRITTEN.
029500     DISPLAY "MEDMAINT - TRANS READ      - " TRANS-READ.
029600     DISPLAY "MEDMAINT - TRANS REJECTED  - " TRANS-REJECTED.
029700     DISPLAY "******** END JOB MEDMAINT **********".
029800
029900 900-EXIT.
030000     EXIT.
030100
030200 910-WRITE-MASTER-ROW.
030300     MOVE "910-WRITE-MASTER-ROW" TO PARA-NAME.
030400     SET MED-IDX TO MED-SUB.
030500     MOVE MT-NAME(MED-IDX)            TO MED-NAME.
030600     MOVE MT-CURRENT-STOCK(MED-IDX)   TO MED-CURRENT-STOCK.
030700     MOVE MT-ALERT-THRESHOLD(MED-IDX) TO MED-ALERT-THRESHOLD.
030800     WRITE MEDFILE-OUT-REC FROM MEDICINE-MASTER-REC.
030900     IF OFCODE NOT = "00"
031000           MOVE "** PROBLEM WRITING MEDFILE-OUT" TO ABEND-REASON
031100           MOVE "00" TO EXPECTED-VAL
031200           MOVE OFCODE TO ACTUAL-VAL
031300           GO TO 1000-ABEND-RTN.
031400     ADD 1 TO RECORDS-WRITTEN.
031500
031600 910-EXIT.
031700     EXIT.
031800
031900 700-CLOSE-FILES.
032000     MOVE "700-CLOSE-FILES" TO PARA-NAME.
032100     CLOSE MEDFILE-IN.
032200     CLOSE MEDTRAN-FILE.
032300     CLOSE MEDFILE-OUT.
032400     CLOSE SYSOUT.
032500
032600 700-EXIT.
032700     EXIT.
032800
032900 1000-ABEND-RTN.
033000     WRITE SYSOUT-REC FROM ABEND-REC.
033100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
033200     DISPLAY "*** ABNORMAL END OF JOB-MEDMAINT ***" UPON CONSOLE.
033300     DIVIDE ZERO-VAL INTO ONE-VAL.
