000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MEDCLSFY.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/14/89.
000700 DATE-COMPILED. 02/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM CLASSIFIES A MEDICINE'S STOCK LEVEL
001300*          AGAINST ITS ALERT THRESHOLD.  IT IS CALLED FROM
001400*          MEDMAINT WHEN A STOCK OR THRESHOLD TRANSACTION IS
001500*          APPLIED AND FROM HMSLIST WHEN THE INVENTORY REPORT
001600*          IS PRINTED, SO THE LOW-STOCK RULE LIVES IN ONE PLACE.
001700*
001800******************************************************************
001900*    CHANGE LOG
002000*    02/14/89  JS  ORIGINAL SUBPROGRAM
002100*    12/07/98  RFT TICKET HMS-0114 - Y2K REVIEW, NO DATE FIELDS
002200*                  IN THIS SUBPROGRAM, NO CHANGE REQUIRED
002300*    05/21/04  PDW TICKET HMS-0215 - CLARIFIED THAT STOCK EQUAL
002400*                  TO THE THRESHOLD IS LOW, NOT NORMAL, AFTER A
002500*                  PHARMACY AUDIT FINDING
002600******************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 INPUT-OUTPUT SECTION.
003300
003400 DATA DIVISION.
003500 FILE SECTION.
003600
003700 WORKING-STORAGE SECTION.
003800 01  MISC-FIELDS.
003900     05  WS-DUMMY-SW             PIC X(01) VALUE SPACE.
004000
004100 LINKAGE SECTION.
004200 01  CLSFY-REC.
004300     05  CLSFY-CURRENT-STOCK     PIC 9(07).
004400     05  CLSFY-ALERT-THRESHOLD   PIC 9(07).
004500     05  CLSFY-STOCK-LEVEL       PIC X(10).
004600         88  CLSFY-LOW-STOCK     VALUE "Low Stock ".
004700         88  CLSFY-NORMAL        VALUE "Normal    ".
004800
004900 01  RETURN-CD                   PIC 9(4) COMP.
005000
005100 PROCEDURE DIVISION USING CLSFY-REC, RETURN-CD.
005200 100-CLASSIFY-STOCK.
005300     IF CLSFY-CURRENT-STOCK <= CLSFY-ALERT-THRESHOLD
005400         SET CLSFY-LOW-STOCK TO TRUE
005500     ELSE
005600         SET CLSFY-NORMAL TO TRUE
005700     END-IF.
005800
005900     MOVE ZERO TO RETURN-CD.
006000     GOBACK.
