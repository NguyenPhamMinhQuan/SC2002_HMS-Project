000100******************************************************************
000200*    COPYBOOK    -  ABENDREC
000300*    AUTHOR      -  JON SAYLES
000400*    INSTALLATION-  COBOL DEVELOPMENT CENTER
000500*    REMARKS     -  COMMON ABEND-TRACE RECORD.  EVERY HMS BATCH
000600*                   PROGRAM MOVES ITS CURRENT PARAGRAPH NAME INTO
000700*                   PARA-NAME ON ENTRY TO EACH MAJOR PARAGRAPH SO
000800*                   THAT IF 1000-ABEND-RTN IS EVER DRIVEN THE
000900*                   OPERATOR CAN SEE WHERE THE JOB DIED WITHOUT
001000*                   PULLING A DUMP.
001100******************************************************************
001200*    CHANGE LOG
001300*    09/14/88  JS  ORIGINAL COPYBOOK FOR THE PATIENT SUBSYSTEM
001400*    03/02/98  RFT TICKET HMS-0091 - WIDENED ABEND-REASON TO
001500*                  X(40) SO THE LOW-STOCK MESSAGE TEXT FITS
001600*    11/19/99  RFT TICKET HMS-0114 - Y2K REVIEW, NO DATE FIELDS
001700*                  PRESENT IN THIS RECORD, NO CHANGE REQUIRED
001800*    06/06/03  PDW TICKET HMS-0201 - ADDED ZERO-VAL/ONE-VAL SO
001900*                  ALL FIVE HMS PROGRAMS SHARE ONE FORCED-ABEND
002000*                  DIVIDE INSTEAD OF DECLARING THEIR OWN
002100******************************************************************
002200 01  ABEND-REC.
002300     05  PARA-NAME               PIC X(20) VALUE SPACES.
002400     05  ABEND-REASON            PIC X(40) VALUE SPACES.
002500     05  EXPECTED-VAL            PIC X(10) VALUE SPACES.
002600     05  ACTUAL-VAL              PIC X(10) VALUE SPACES.
002700     05  FILLER                  PIC X(20) VALUE SPACES.
002800 01  ZERO-VAL                    PIC S9(1) COMP VALUE ZERO.
002900 01  ONE-VAL                     PIC S9(1) COMP VALUE 1.
